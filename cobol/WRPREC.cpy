000100***************************************************************
000200*    WRPREC  --  WEEKLY RECONCILIATION SUMMARY RECORD          *
000300*    ONE ROW PER RUN.  ACCUMULATED BY ORDMATCH OVER ALL        *
000400*    MATCHED ORDERS AND PRINTED BY ORDRPTS.                    *
000500***************************************************************
000600 01  WRP-RECORD.
000700     05  WRP-WEEK-NO               PIC 9(2).
000800     05  WRP-YEAR                  PIC 9(4).
000900     05  WRP-TOTAL-ORDERS          PIC 9(7).
001000     05  WRP-TOTAL-SALES           PIC S9(9)V99.
001100     05  WRP-TOTAL-COLLECTED       PIC S9(9)V99.
001200     05  WRP-TOTAL-UNCOLL          PIC S9(9)V99.
001300     05  WRP-NET-PROFIT            PIC S9(9)V99.
001400     05  WRP-COLL-RATE             PIC S9(3)V99.
001500     05  WRP-PROFIT-MARGIN         PIC S9(3)V99.
001600     05  WRP-AVG-ORDER-VAL         PIC S9(7)V99.
001700     05  WRP-CNT-FULL              PIC 9(7).
001800     05  WRP-CNT-PART              PIC 9(7).
001900     05  WRP-CNT-NONE              PIC 9(7).
002000     05  WRP-CNT-RTRN              PIC 9(7).
002100     05  FILLER                    PIC X(06).
