000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDMATCH.
000300 AUTHOR.        D J TREADWAY.
000400 INSTALLATION.  MERCHANT SETTLEMENTS UNIT.
000500 DATE-WRITTEN.  05-03-94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*  ORDMATCH MATCHES EACH ENRICHED ORDER TO THE COLLECTIONS PAID   *
001100*  AGAINST IT, DERIVES A COLLECTION STATUS AND NET PROFIT FOR     *
001200*  THE ORDER, AND ACCUMULATES THE WEEKLY RECONCILIATION SUMMARY   *
001300*  PRINTED BY ORDRPTS.  A GIVEN ORDER MAY HAVE ANY NUMBER OF      *
001400*  COLLECTION LINES (INSTALLMENTS) SO THE COLLECTIONS ARE SORTED  *
001500*  AND SUMMARIZED BY ORDER ID BEFORE THE ORDER/COLLECTION MATCH   *
001600*  IS RUN -- THIS SHOP HAS NO DIRECT-ACCESS DATABASE TO KEY INTO, *
001700*  SO THE MATCH IS DONE THE OLD WAY, WITH TWO SORTED FILES READ   *
001800*  IN PARALLEL.                                                   *
001900******************************************************************
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    05-03-94  DJT   ORIGINAL PROGRAM.  ONE COLLECTION PER ORDER
002400*                    ASSUMED -- STRAIGHT ONE-FOR-ONE MATCH.
002500*    01-19-96  DJT   REQ 96-0057.  PARTIAL PAYMENTS ARE NOW
002600*                    ALLOWED.  ADDED THE COLLECTION SORT/SUMMARY
002700*                    PASS (200/300 SERIES) SO AN ORDER PAID IN
002800*                    SEVERAL INSTALLMENTS STILL MATCHES ONCE.
002900*    08-30-99  SPR   Y2K REMEDIATION.  DAYS-SINCE-ORDER NOW
003000*                    CARRIES A 4-DIGIT CENTURY YEAR THROUGH THE
003100*                    ABSOLUTE-DAY CALCULATION; THE OLD 2-DIGIT
003200*                    WINDOWING ROUTINE WAS REMOVED.
003300*    04-02-03  SPR   REQ 03-0447.  STATUS CODES CHANGED FROM THE
003400*                    OLD PAID/UNPAID/OVERPAID SET TO FULL/PART/
003500*                    NONE/RTRN TO MATCH THE MARKETPLACE FEEDS.
003600*    06-11-08  MPW   REQ 08-0212.  A NEGATIVE NET COLLECTION
003700*                    (REFUND EXCEEDING PAYMENTS) NOW CLASSIFIES
003800*                    AS RTRN INSTEAD OF FALLING THROUGH TO NONE.
003900*    03-14-13  MPW   REQ 13-0061.  WEEKLY SUMMARY NOW CARRIES THE
004000*                    AVERAGE ORDER VALUE AND THE PER-STATUS
004100*                    ORDER COUNTS FOR THE COVER PAGE OF THE
004200*                    RECONCILIATION REPORT.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     SELECT ORD-ENR-FILE    ASSIGN TO UT-S-ORDENR
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS WS-ORDENR-STATUS.
005700*
005800     SELECT COL-UNI-FILE    ASSIGN TO UT-S-COLUNI
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS  IS WS-COLUNI-STATUS.
006100*
006200     SELECT SRTORD-FILE     ASSIGN TO UT-S-SRTORD
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS  IS WS-SRTORD-STATUS.
006500*
006600     SELECT SRTCOL-FILE     ASSIGN TO UT-S-SRTCOL
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS  IS WS-SRTCOL-STATUS.
006900*
007000     SELECT COLSUM-FILE     ASSIGN TO UT-S-COLSUM
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS WS-COLSUM-STATUS.
007300*
007400     SELECT MAT-OUT-FILE    ASSIGN TO UT-S-MATOUT
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS  IS WS-MATOUT-STATUS.
007700*
007800     SELECT WRP-OUT-FILE    ASSIGN TO UT-S-WRPOUT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS  IS WS-WRPOUT-STATUS.
008100*
008200     SELECT SRTORD-WORK     ASSIGN TO UT-S-WORD01.
008300*
008400     SELECT SRTCOL-WORK     ASSIGN TO UT-S-WORD02.
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900 FD  ORD-ENR-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS ORD-ENR-BUFFER.
009400 01  ORD-ENR-BUFFER                PIC X(0095).
009500*
009600 FD  COL-UNI-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS COL-UNI-BUFFER.
010100 01  COL-UNI-BUFFER                PIC X(0045).
010200*
010300 FD  SRTORD-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SRTORD-BUFFER.
010800 01  SRTORD-BUFFER                 PIC X(0095).
010900*
011000 FD  SRTCOL-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SRTCOL-BUFFER.
011500 01  SRTCOL-BUFFER                 PIC X(0045).
011600*
011700 FD  COLSUM-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS CS-RECORD.
012200 01  CS-RECORD.
012300     05  CS-ORDER-ID               PIC X(20).
012400     05  CS-TOTAL-COLLECTED        PIC S9(7)V99.
012500     05  CS-LATEST-COLL-DATE       PIC 9(8).
012600     05  FILLER                    PIC X(05).
012700*
012800 FD  MAT-OUT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS MAT-RECORD.
013300     COPY MATREC.
013400*
013500 FD  WRP-OUT-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS WRP-RECORD.
014000     COPY WRPREC.
014100*
014200 SD  SRTORD-WORK.
014300 01  SW-ORD-RECORD.
014400     05  SW-ORD-ORDER-ID           PIC X(20).
014500     05  FILLER                    PIC X(75).
014600*
014700 SD  SRTCOL-WORK.
014800 01  SW-COL-RECORD.
014900     05  SW-COL-ORDER-ID           PIC X(20).
015000     05  FILLER                    PIC X(25).
015100*
015200 WORKING-STORAGE SECTION.
015300*
015400 01  FILE-STATUS-CODES.
015500     05  WS-ORDENR-STATUS          PIC X(02) VALUE SPACES.
015600     05  WS-COLUNI-STATUS          PIC X(02) VALUE SPACES.
015700     05  WS-SRTORD-STATUS          PIC X(02) VALUE SPACES.
015800     05  WS-SRTCOL-STATUS          PIC X(02) VALUE SPACES.
015900     05  WS-COLSUM-STATUS          PIC X(02) VALUE SPACES.
016000     05  WS-MATOUT-STATUS          PIC X(02) VALUE SPACES.
016100     05  WS-WRPOUT-STATUS          PIC X(02) VALUE SPACES.
016150     05  FILLER                    PIC X(02) VALUE SPACES.
016200*
016300 01  PROGRAM-INDICATOR-SWITCHES.
016400     05  WS-EOF-SRTCOL-SW          PIC X(03) VALUE 'NO '.
016500         88  EOF-SRTCOL                      VALUE 'YES'.
016600     05  WS-EOF-SRTORD-SW          PIC X(03) VALUE 'NO '.
016700         88  EOF-SRTORD                      VALUE 'YES'.
016800     05  WS-EOF-COLSUM-SW          PIC X(03) VALUE 'NO '.
016900         88  EOF-COLSUM                      VALUE 'YES'.
017000     05  WS-FIRST-ORDER-SW         PIC X(03) VALUE 'YES'.
017100         88  WS-FIRST-ORDER                  VALUE 'YES'.
017150     05  FILLER                    PIC X(03) VALUE SPACES.
017200*
017300 01  WS-ACCUMULATORS.
017400     05  WS-ORD-READ-CTR           PIC 9(07) COMP VALUE ZERO.
017500     05  WS-MAT-WRTN-CTR           PIC 9(07) COMP VALUE ZERO.
017550     05  FILLER                    PIC 9(07) COMP VALUE ZERO.
017600*
017700 01  WS-COLL-SUMMARY-WORK.
017800     05  WS-CS-PRIOR-ID            PIC X(20) VALUE LOW-VALUES.
017900     05  WS-CS-TOTAL-COLLECTED     PIC S9(7)V99 VALUE ZERO.
018000     05  WS-CS-LATEST-DATE         PIC 9(8) VALUE ZERO.
018050     05  FILLER                    PIC X(05) VALUE SPACES.
018100*
018200 01  WS-MATCHED-COLLECTIONS.
018300     05  WS-MATCHED-COLLECTED      PIC S9(7)V99 VALUE ZERO.
018400     05  WS-MATCHED-COLL-DATE      PIC 9(8) VALUE ZERO.
018450     05  FILLER                    PIC X(05) VALUE SPACES.
018500*
018600 01  WS-DEDUCTIONS-WORK.
018700     05  WS-TOTAL-DEDUCTIONS       PIC S9(7)V99 VALUE ZERO.
018750     05  FILLER                    PIC X(05) VALUE SPACES.
018800*
018900***************************************************************
019000*  WS-DATE-CALC-AREA -- ABSOLUTE-DAY WORK AREA USED TO GET     *
019100*  THE NUMBER OF DAYS BETWEEN TWO CALENDAR DATES WITHOUT A     *
019200*  LIBRARY DATE ROUTINE.  A YEAR/MONTH/DAY IS MOVED IN, 700-   *
019300*  CALC-ABSOLUTE-DAYS IS PERFORMED, AND THE ANSWER COMES BACK  *
019400*  IN WS-CD-ABS-DAYS.  CALLED ONCE FOR THE ORDER DATE AND ONCE *
019500*  FOR TODAY'S RUN DATE; THE DIFFERENCE IS DAYS-SINCE-ORDER.   *
019600***************************************************************
019700 01  WS-DATE-CALC-AREA.
019800     05  WS-CD-YEAR                PIC 9(4) COMP.
019900     05  WS-CD-MONTH               PIC 9(2) COMP.
020000     05  WS-CD-DAY                 PIC 9(2) COMP.
020100     05  WS-CD-ABS-DAYS            PIC 9(7) COMP.
020200     05  WS-CD-LEAP-Y4             PIC 9(4) COMP.
020300     05  WS-CD-LEAP-Y100           PIC 9(4) COMP.
020400     05  WS-CD-LEAP-Y400           PIC 9(4) COMP.
020500     05  WS-CD-LEAP-DAYS           PIC 9(4) COMP.
020600     05  WS-CD-TEMP-QUOT           PIC 9(4) COMP.
020700     05  WS-CD-REM-4               PIC 9(4) COMP.
020800     05  WS-CD-REM-100             PIC 9(4) COMP.
020900     05  WS-CD-REM-400             PIC 9(4) COMP.
021000     05  WS-CD-LEAP-YEAR-SW        PIC X(03) VALUE 'NO '.
021100         88  WS-CD-LEAP-YEAR                 VALUE 'YES'.
021150     05  FILLER                    PIC X(03) VALUE SPACES.
021200*
021300 01  WS-ORDER-ABS-DAYS             PIC 9(7) COMP VALUE ZERO.
021400 01  WS-RUN-ABS-DAYS               PIC 9(7) COMP VALUE ZERO.
021500 01  WS-TODAY-DATE.
021600     05  WS-TODAY-CCYY             PIC 9(04).
021700     05  WS-TODAY-MM               PIC 9(02).
021800     05  WS-TODAY-DD               PIC 9(02).
021850     05  FILLER                    PIC X(02) VALUE SPACES.
021860 01  WS-TODAY-DATE-ED REDEFINES WS-TODAY-DATE.
021870     05  WS-TODAY-CCYY-X           PIC X(04).
021880     05  WS-TODAY-MM-X             PIC X(02).
021890     05  WS-TODAY-DD-X             PIC X(02).
021895     05  FILLER                    PIC X(02).
021900*
022000***************************************************************
022100*  WS-CUM-DAYS-TABLE -- DAYS ELAPSED BEFORE THE 1ST OF EACH    *
022200*  MONTH IN A NON-LEAP YEAR.  700-CALC-ABSOLUTE-DAYS ADDS ONE  *
022300*  MORE DAY WHEN THE YEAR IS LEAP AND THE MONTH IS MARCH       *
022400*  OR LATER.                                                   *
022500***************************************************************
022600 01  WS-CUM-DAYS-TABLE.
022700     05  FILLER                    PIC 9(3) COMP VALUE 000.
022800     05  FILLER                    PIC 9(3) COMP VALUE 031.
022900     05  FILLER                    PIC 9(3) COMP VALUE 059.
023000     05  FILLER                    PIC 9(3) COMP VALUE 090.
023100     05  FILLER                    PIC 9(3) COMP VALUE 120.
023200     05  FILLER                    PIC 9(3) COMP VALUE 151.
023300     05  FILLER                    PIC 9(3) COMP VALUE 181.
023400     05  FILLER                    PIC 9(3) COMP VALUE 212.
023500     05  FILLER                    PIC 9(3) COMP VALUE 243.
023600     05  FILLER                    PIC 9(3) COMP VALUE 273.
023700     05  FILLER                    PIC 9(3) COMP VALUE 304.
023800     05  FILLER                    PIC 9(3) COMP VALUE 334.
023900 01  WS-CUM-DAYS-TABLE-R REDEFINES WS-CUM-DAYS-TABLE.
024000     05  WS-CUM-DAYS-ENTRY OCCURS 12 TIMES
024100                          PIC 9(3) COMP.
024150*
024160*    A COLLECTION SUMMARY ROW WHOSE ORDER-ID NEVER TURNS UP
024170*    ON THE ORDER FILE IS AN ORPHAN -- CAN'T HAPPEN IF BOTH
024180*    FEEDS COME FROM THE SAME MARKETPLACE EXTRACT, BUT DOES
024190*    HAPPEN WHEN A PLATFORM REPORTS A PAYOUT AGAINST AN
024195*    ORDER-ID WE NEVER SAW -- REQ 13-0061.  COUNTED, NOT
024196*    FATAL.
024197 01  WS-ORPHAN-COUNTERS.
024198     05  WS-ORPHAN-COLL-CTR        PIC 9(7) COMP VALUE ZERO.
024199     05  FILLER                    PIC 9(7) COMP VALUE ZERO.
024200*
024300 01  WS-WEEKLY-TOTALS.
024400     05  WT-TOTAL-ORDERS           PIC 9(7) COMP VALUE ZERO.
024500     05  WT-TOTAL-SALES            PIC S9(9)V99 VALUE ZERO.
024600     05  WT-TOTAL-COLLECTED        PIC S9(9)V99 VALUE ZERO.
024700     05  WT-TOTAL-UNCOLL           PIC S9(9)V99 VALUE ZERO.
024800     05  WT-NET-PROFIT             PIC S9(9)V99 VALUE ZERO.
024900     05  WT-CNT-FULL               PIC 9(7) COMP VALUE ZERO.
025000     05  WT-CNT-PART               PIC 9(7) COMP VALUE ZERO.
025100     05  WT-CNT-NONE               PIC 9(7) COMP VALUE ZERO.
025200     05  WT-CNT-RTRN               PIC 9(7) COMP VALUE ZERO.
025300     05  WT-WEEK-NO                PIC 9(2) VALUE ZERO.
025400     05  WT-YEAR                   PIC 9(4) VALUE ZERO.
025420     05  FILLER                    PIC X(02) VALUE SPACES.
025450*
025460***************************************************************
025470*  ORD-RECORD AND COL-RECORD ARE PULLED IN HERE, NOT IN THE    *
025480*  FILE SECTION, SO THE SAME COPYBOOK CAN BE MOVED INTO FROM   *
025490*  MORE THAN ONE FILE BUFFER (ORD-ENR-BUFFER OR SRTORD-BUFFER; *
025491*  COL-UNI-BUFFER OR SRTCOL-BUFFER) OVER THE COURSE OF A RUN.  *
025492***************************************************************
025493     COPY ORDREC.
025494     COPY COLREC.
025500*
025600 PROCEDURE DIVISION.
025700*
025800 000-MAINLINE SECTION.
025900*
026000     PERFORM 100-INITIALIZE THRU 100-EXIT.
026100     PERFORM 200-SORT-COLLECTIONS THRU 200-EXIT.
026200     PERFORM 300-BUILD-COLL-SUMMARY THRU 300-EXIT.
026300     PERFORM 400-SORT-ORDERS THRU 400-EXIT.
026400     PERFORM 500-MATCH-AND-REPORT THRU 500-EXIT.
026500     PERFORM 900-WRITE-WEEKLY-SUMMARY THRU 900-EXIT.
026600     PERFORM 950-DISPLAY-TOTALS THRU 950-EXIT.
026700     MOVE ZERO TO RETURN-CODE.
026800     GOBACK.
026900*
027000 100-INITIALIZE.
027100*
027200     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
027300     MOVE WS-TODAY-CCYY  TO WS-CD-YEAR.
027400     MOVE WS-TODAY-MM    TO WS-CD-MONTH.
027500     MOVE WS-TODAY-DD    TO WS-CD-DAY.
027600     PERFORM 700-CALC-ABSOLUTE-DAYS THRU 700-EXIT.
027700     MOVE WS-CD-ABS-DAYS TO WS-RUN-ABS-DAYS.
027800*
027900 100-EXIT.
028000     EXIT.
028100*
028200***************************************************************
028300*  200-SORT-COLLECTIONS -- ORDERS THE RAW COLLECTIONS FILE BY  *
028400*  ORDER ID SO 300-BUILD-COLL-SUMMARY CAN RUN A SIMPLE         *
028500*  CONTROL BREAK OVER IT.                                      *
028600***************************************************************
028700 200-SORT-COLLECTIONS.
028800*
028900     SORT SRTCOL-WORK
029000         ON ASCENDING KEY SW-COL-ORDER-ID
029100         USING COL-UNI-FILE
029200         GIVING SRTCOL-FILE.
029300*
029400 200-EXIT.
029500     EXIT.
029600*
029700***************************************************************
029800*  300-BUILD-COLL-SUMMARY -- CONTROL BREAK ON ORDER ID.  ONE   *
029900*  COLSUM RECORD COMES OUT PER ORDER ID, CARRYING THE SUM OF   *
030000*  ALL ITS COLLECTIONS AND THE LATEST COLLECTION DATE.         *
030100***************************************************************
030200 300-BUILD-COLL-SUMMARY.
030300*
030400     OPEN INPUT  SRTCOL-FILE
030500          OUTPUT COLSUM-FILE.
030600     PERFORM 320-READ-SRTCOL THRU 320-EXIT.
030700     PERFORM 340-PROCESS-COLL THRU 340-EXIT
030800         UNTIL EOF-SRTCOL.
030900     IF WS-CS-PRIOR-ID NOT = LOW-VALUES
031000        PERFORM 360-WRITE-CS-RECORD THRU 360-EXIT.
031100     CLOSE SRTCOL-FILE
031200           COLSUM-FILE.
031300*
031400 300-EXIT.
031500     EXIT.
031600*
031700 320-READ-SRTCOL.
031800*
031900     READ SRTCOL-FILE
032000         AT END MOVE 'YES' TO WS-EOF-SRTCOL-SW
032100         GO TO 320-EXIT.
032200*
032300 320-EXIT.
032400     EXIT.
032500*
032600 340-PROCESS-COLL.
032700*
032800     MOVE SRTCOL-BUFFER TO COL-RECORD.
032900     IF WS-CS-PRIOR-ID = LOW-VALUES
033000        PERFORM 350-START-NEW-GROUP THRU 350-EXIT
033100     ELSE
033200        IF COL-ORDER-ID NOT = WS-CS-PRIOR-ID
033300           PERFORM 360-WRITE-CS-RECORD THRU 360-EXIT
033400           PERFORM 350-START-NEW-GROUP THRU 350-EXIT.
033500     ADD COL-AMOUNT TO WS-CS-TOTAL-COLLECTED.
033600     IF COL-COLL-DATE > WS-CS-LATEST-DATE
033700        MOVE COL-COLL-DATE TO WS-CS-LATEST-DATE.
033800     PERFORM 320-READ-SRTCOL THRU 320-EXIT.
033900*
034000 340-EXIT.
034100     EXIT.
034200*
034300 350-START-NEW-GROUP.
034400*
034500     MOVE COL-ORDER-ID TO WS-CS-PRIOR-ID.
034600     MOVE ZERO         TO WS-CS-TOTAL-COLLECTED.
034700     MOVE ZERO         TO WS-CS-LATEST-DATE.
034800*
034900 350-EXIT.
035000     EXIT.
035100*
035200 360-WRITE-CS-RECORD.
035300*
035400     MOVE WS-CS-PRIOR-ID        TO CS-ORDER-ID.
035500     MOVE WS-CS-TOTAL-COLLECTED TO CS-TOTAL-COLLECTED.
035600     MOVE WS-CS-LATEST-DATE     TO CS-LATEST-COLL-DATE.
035700     WRITE CS-RECORD.
035800*
035900 360-EXIT.
036000     EXIT.
036100*
036200***************************************************************
036300*  400-SORT-ORDERS -- ORDERS THE ENRICHED ORDER FILE BY ORDER  *
036400*  ID TO LINE UP WITH THE COLLECTION SUMMARY FOR THE MATCH.    *
036500***************************************************************
036600 400-SORT-ORDERS.
036700*
036800     SORT SRTORD-WORK
036900         ON ASCENDING KEY SW-ORD-ORDER-ID
037000         USING ORD-ENR-FILE
037100         GIVING SRTORD-FILE.
037200*
037300 400-EXIT.
037400     EXIT.
037500*
037600***************************************************************
037700*  500-MATCH-AND-REPORT -- CLASSIC MATCH/MERGE.  BOTH FILES    *
037800*  ARE IN ASCENDING ORDER ID SEQUENCE.  THE ORDER FILE IS THE  *
037900*  DRIVER; THE COLLECTION SUMMARY IS ADVANCED UNTIL ITS KEY    *
038000*  CATCHES UP TO (OR PASSES) THE CURRENT ORDER'S KEY.  AN      *
038100*  ORDER WITH NO COLLECTION SUMMARY ROW SIMPLY MATCHES ZERO.   *
038200***************************************************************
038300 500-MATCH-AND-REPORT.
038400*
038500     OPEN INPUT  SRTORD-FILE
038600                 COLSUM-FILE
038700          OUTPUT MAT-OUT-FILE.
038800     PERFORM 520-READ-SRTORD THRU 520-EXIT.
038900     PERFORM 540-READ-COLSUM THRU 540-EXIT.
039000     PERFORM 560-MATCH-ONE-ORDER THRU 560-EXIT
039100         UNTIL EOF-SRTORD.
039110*    ANY COLLECTION SUMMARY ROWS LEFT UNREAD PAST THE LAST
039120*    ORDER ARE ORPHANS TOO -- DRAIN AND COUNT THEM.
039130     PERFORM 570-DRAIN-ORPHAN-COLSUM THRU 570-EXIT
039140         UNTIL EOF-COLSUM.
039200     CLOSE SRTORD-FILE
039300           COLSUM-FILE
039400           MAT-OUT-FILE.
039500*
039600 500-EXIT.
039700     EXIT.
039800*
039900 520-READ-SRTORD.
040000*
040100     READ SRTORD-FILE
040200         AT END MOVE 'YES' TO WS-EOF-SRTORD-SW
040300         GO TO 520-EXIT.
040400     ADD 1 TO WS-ORD-READ-CTR.
040500*
040600 520-EXIT.
040700     EXIT.
040800*
040900 540-READ-COLSUM.
041000*
041100     READ COLSUM-FILE
041200         AT END MOVE 'YES' TO WS-EOF-COLSUM-SW
041300         GO TO 540-EXIT.
041400*
041500 540-EXIT.
041600     EXIT.
041700*
041800 560-MATCH-ONE-ORDER.
041900*
042000     MOVE SRTORD-BUFFER TO ORD-RECORD.
042100     IF WS-FIRST-ORDER
042200        MOVE 'NO '           TO WS-FIRST-ORDER-SW
042300        MOVE ORD-WEEK-NO     TO WT-WEEK-NO
042400        MOVE ORD-YEAR        TO WT-YEAR.
042500*
042600     PERFORM 565-ADVANCE-COLSUM THRU 565-EXIT
042700         UNTIL EOF-COLSUM
042800            OR CS-ORDER-ID NOT LESS THAN ORD-ORDER-ID.
042810*    ORPHAN COLLECTIONS COME OUT AHEAD OF WHERE THE MATCHING
042820*    ORDER WOULD HAVE BEEN, SO ANY SUMMARY ROW STILL SITTING
042830*    BELOW THE CURRENT ORDER-ID AT THIS POINT NEVER MATCHED
042840*    ANY ORDER AND NEVER WILL, SINCE ORDERS ONLY GO UP FROM
042850*    HERE -- HANDLED BY 565 BEFORE IT READS PAST IT.
042900*
043000     IF (NOT EOF-COLSUM) AND CS-ORDER-ID = ORD-ORDER-ID
043100        MOVE CS-TOTAL-COLLECTED  TO WS-MATCHED-COLLECTED
043200        MOVE CS-LATEST-COLL-DATE TO WS-MATCHED-COLL-DATE
043300     ELSE
043400        MOVE ZERO TO WS-MATCHED-COLLECTED
043500        MOVE ZERO TO WS-MATCHED-COLL-DATE.
043600*
043700     PERFORM 600-BUILD-MATCHED-RECORD THRU 600-EXIT.
043800     PERFORM 650-ACCUM-WEEKLY-TOTALS THRU 650-EXIT.
043900     WRITE MAT-RECORD.
044000     ADD 1 TO WS-MAT-WRTN-CTR.
044100     PERFORM 520-READ-SRTORD THRU 520-EXIT.
044200*
044300 560-EXIT.
044400     EXIT.
044500*
044600 565-ADVANCE-COLSUM.
044700*
044750     ADD 1 TO WS-ORPHAN-COLL-CTR.
044800     PERFORM 540-READ-COLSUM THRU 540-EXIT.
044900*
045000 565-EXIT.
045100     EXIT.
045150*
045160 570-DRAIN-ORPHAN-COLSUM.
045170*
045180     ADD 1 TO WS-ORPHAN-COLL-CTR.
045190     PERFORM 540-READ-COLSUM THRU 540-EXIT.
045195*
045197 570-EXIT.
045198     EXIT.
045200*
045300***************************************************************
045400*  600-BUILD-MATCHED-RECORD -- CARRIES THE ORDER'S CHARGES     *
045500*  FORWARD, DERIVES STATUS, NET PROFIT AND DAYS-SINCE-ORDER.   *
045600***************************************************************
045700 600-BUILD-MATCHED-RECORD.
045800*
045900     MOVE SPACES              TO MAT-RECORD.
046000     MOVE ORD-ORDER-ID        TO MAT-ORDER-ID.
046100     MOVE ORD-PLATFORM        TO MAT-PLATFORM.
046200     MOVE ORD-ORDER-DATE      TO MAT-ORDER-DATE.
046300     MOVE ORD-PRICE           TO MAT-PRICE.
046400     MOVE ORD-COST            TO MAT-COST.
046500     MOVE ORD-SHIPPING        TO MAT-SHIPPING.
046600     MOVE ORD-COMMISSION      TO MAT-COMMISSION.
046700     MOVE ORD-TAX             TO MAT-TAX.
046800     MOVE WS-MATCHED-COLLECTED  TO MAT-COLLECTED.
046900     MOVE WS-MATCHED-COLL-DATE  TO MAT-COLL-DATE.
047000     MOVE ORD-WEEK-NO         TO MAT-WEEK-NO.
047100     MOVE ORD-YEAR            TO MAT-YEAR.
047200*
047300     PERFORM 620-DETERMINE-STATUS THRU 620-EXIT.
047400     PERFORM 630-COMPUTE-NET-PROFIT THRU 630-EXIT.
047500     PERFORM 640-COMPUTE-DAYS-SINCE THRU 640-EXIT.
047600*
047700 600-EXIT.
047800     EXIT.
047900*
048000***************************************************************
048100*  620-DETERMINE-STATUS -- TESTED IN A FIXED ORDER.  NOTHING   *
048200*  COLLECTED IS "NONE"; COLLECTED AT OR ABOVE THE ORDER PRICE  *
048300*  IS "FULL"; A NET NEGATIVE COLLECTION (REFUND EXCEEDS        *
048400*  PAYMENTS) IS "RTRN"; ANYTHING ELSE IS A PARTIAL PAYMENT.    *
048500***************************************************************
048600 620-DETERMINE-STATUS.
048700*
048800     IF WS-MATCHED-COLLECTED = ZERO
048900        MOVE 'NONE' TO MAT-STATUS
049000     ELSE
049100        IF WS-MATCHED-COLLECTED >= ORD-PRICE
049200           MOVE 'FULL' TO MAT-STATUS
049300        ELSE
049400           IF WS-MATCHED-COLLECTED < ZERO
049500              MOVE 'RTRN' TO MAT-STATUS
049600           ELSE
049700              MOVE 'PART' TO MAT-STATUS.
049800*
049900 620-EXIT.
050000     EXIT.
050100*
050200***************************************************************
050300*  630-COMPUTE-NET-PROFIT -- COLLECTED LESS COST, SHIPPING,    *
050400*  COMMISSION AND TAX.                                         *
050500***************************************************************
050600 630-COMPUTE-NET-PROFIT.
050700*
050800     COMPUTE WS-TOTAL-DEDUCTIONS =
050900              MAT-COST + MAT-SHIPPING + MAT-COMMISSION + MAT-TAX.
051000     COMPUTE MAT-NET-PROFIT =
051100              MAT-COLLECTED - WS-TOTAL-DEDUCTIONS.
051200*
051300 630-EXIT.
051400     EXIT.
051500*
051600***************************************************************
051700*  640-COMPUTE-DAYS-SINCE -- RUN DATE MINUS ORDER DATE.        *
051800***************************************************************
051900 640-COMPUTE-DAYS-SINCE.
052000*
052100     MOVE MAT-ORD-DTE-CCYY TO WS-CD-YEAR.
052200     MOVE MAT-ORD-DTE-MM   TO WS-CD-MONTH.
052300     MOVE MAT-ORD-DTE-DD   TO WS-CD-DAY.
052400     PERFORM 700-CALC-ABSOLUTE-DAYS THRU 700-EXIT.
052500     MOVE WS-CD-ABS-DAYS TO WS-ORDER-ABS-DAYS.
052600     COMPUTE MAT-DAYS-SINCE = WS-RUN-ABS-DAYS - WS-ORDER-ABS-DAYS.
052700*
052800 640-EXIT.
052900     EXIT.
053000*
053100***************************************************************
053200*  650-ACCUM-WEEKLY-TOTALS -- ROLLS THIS ORDER INTO THE WEEKLY *
053300*  RECONCILIATION SUMMARY WRITTEN AT EOJ BY 900-WRITE-WEEKLY-  *
053400*  SUMMARY.                                                     *
053500***************************************************************
053600 650-ACCUM-WEEKLY-TOTALS.
053700*
053800     ADD 1              TO WT-TOTAL-ORDERS.
053900     ADD MAT-PRICE      TO WT-TOTAL-SALES.
054000     ADD MAT-COLLECTED  TO WT-TOTAL-COLLECTED.
054100     ADD MAT-NET-PROFIT TO WT-NET-PROFIT.
054150*    WT-TOTAL-UNCOLL IS DERIVED FROM THE ROLLED-UP SALES AND
054160*    COLLECTED TOTALS IN 900-WRITE-WEEKLY-SUMMARY, NOT ACCUMULATED
054170*    PER ORDER HERE -- SEE 900 FOR WHY.
054500*
054600     IF MAT-STAT-FULL
054700        ADD 1 TO WT-CNT-FULL
054800     ELSE
054900        IF MAT-STAT-PART
055000           ADD 1 TO WT-CNT-PART
055100        ELSE
055200           IF MAT-STAT-NONE
055300              ADD 1 TO WT-CNT-NONE
055400           ELSE
055500              IF MAT-STAT-RTRN
055600                 ADD 1 TO WT-CNT-RTRN.
055700*
055800 650-EXIT.
055900     EXIT.
056000*
056100***************************************************************
056200*  700-CALC-ABSOLUTE-DAYS -- CONVERTS WS-CD-YEAR/MONTH/DAY     *
056300*  INTO A DAY NUMBER COUNTED FROM A FIXED EPOCH, FOR USE AS A  *
056400*  SUBTRACTION OPERAND.  NO INTRINSIC DATE FUNCTIONS ARE USED  *
056500*  IN THIS SHOP'S COBOL -- SEE THE CUMULATIVE-DAYS TABLE ABOVE.*
056600***************************************************************
056700 700-CALC-ABSOLUTE-DAYS.
056800*
056900     DIVIDE WS-CD-YEAR BY 4   GIVING WS-CD-TEMP-QUOT
057000         REMAINDER WS-CD-REM-4.
057100     DIVIDE WS-CD-YEAR BY 100 GIVING WS-CD-TEMP-QUOT
057200         REMAINDER WS-CD-REM-100.
057300     DIVIDE WS-CD-YEAR BY 400 GIVING WS-CD-TEMP-QUOT
057400         REMAINDER WS-CD-REM-400.
057500*
057600     MOVE 'NO ' TO WS-CD-LEAP-YEAR-SW.
057700     IF WS-CD-REM-4 = 0
057800        IF WS-CD-REM-100 NOT = 0 OR WS-CD-REM-400 = 0
057900           MOVE 'YES' TO WS-CD-LEAP-YEAR-SW.
058000*
058100     COMPUTE WS-CD-LEAP-Y4   = WS-CD-YEAR / 4.
058200     COMPUTE WS-CD-LEAP-Y100 = WS-CD-YEAR / 100.
058300     COMPUTE WS-CD-LEAP-Y400 = WS-CD-YEAR / 400.
058400     COMPUTE WS-CD-LEAP-DAYS =
058500              WS-CD-LEAP-Y4 - WS-CD-LEAP-Y100 + WS-CD-LEAP-Y400.
058600*
058700     COMPUTE WS-CD-ABS-DAYS =
058800              (WS-CD-YEAR * 365) + WS-CD-LEAP-DAYS +
058900               WS-CUM-DAYS-ENTRY (WS-CD-MONTH) + WS-CD-DAY.
059000*
059100     IF WS-CD-LEAP-YEAR AND WS-CD-MONTH > 2
059200        ADD 1 TO WS-CD-ABS-DAYS.
059300*
059400 700-EXIT.
059500     EXIT.
059600*
059700***************************************************************
059800*  900-WRITE-WEEKLY-SUMMARY -- ONE ROW, WRITTEN AT EOJ.        *
059900*  PERCENTAGES ARE GUARDED AGAINST A ZERO DENOMINATOR.         *
060000***************************************************************
060100 900-WRITE-WEEKLY-SUMMARY.
060200*
060300     OPEN OUTPUT WRP-OUT-FILE.
060400     MOVE SPACES         TO WRP-RECORD.
060500     MOVE WT-WEEK-NO     TO WRP-WEEK-NO.
060600     MOVE WT-YEAR        TO WRP-YEAR.
060700     MOVE WT-TOTAL-ORDERS TO WRP-TOTAL-ORDERS.
060800     MOVE WT-TOTAL-SALES TO WRP-TOTAL-SALES.
060900     MOVE WT-TOTAL-COLLECTED TO WRP-TOTAL-COLLECTED.
060950     COMPUTE WT-TOTAL-UNCOLL = WT-TOTAL-SALES - WT-TOTAL-COLLECTED.
061000     MOVE WT-TOTAL-UNCOLL TO WRP-TOTAL-UNCOLL.
061100     MOVE WT-NET-PROFIT  TO WRP-NET-PROFIT.
061200     MOVE WT-CNT-FULL    TO WRP-CNT-FULL.
061300     MOVE WT-CNT-PART    TO WRP-CNT-PART.
061400     MOVE WT-CNT-NONE    TO WRP-CNT-NONE.
061500     MOVE WT-CNT-RTRN    TO WRP-CNT-RTRN.
061600*
061700     IF WT-TOTAL-SALES = ZERO
061800        MOVE ZERO TO WRP-COLL-RATE
061900                     WRP-PROFIT-MARGIN
062000     ELSE
062200        COMPUTE WRP-COLL-RATE ROUNDED =
062300                 (WT-TOTAL-COLLECTED / WT-TOTAL-SALES) * 100
062400        COMPUTE WRP-PROFIT-MARGIN ROUNDED =
062500                 (WT-NET-PROFIT / WT-TOTAL-SALES) * 100.
062550*
062560     IF WT-TOTAL-ORDERS = ZERO
062570        MOVE ZERO TO WRP-AVG-ORDER-VAL
062580     ELSE
062590        COMPUTE WRP-AVG-ORDER-VAL ROUNDED =
062700                 WT-TOTAL-SALES / WT-TOTAL-ORDERS.
062800*
062900     WRITE WRP-RECORD.
063000     CLOSE WRP-OUT-FILE.
063100*
063200 900-EXIT.
063300     EXIT.
063400*
063500 950-DISPLAY-TOTALS.
063600*
063620     DISPLAY 'RUN DATE ' WS-TODAY-MM-X '/' WS-TODAY-DD-X '/'
063630             WS-TODAY-CCYY-X.
063700     DISPLAY '****     ORDMATCH RUNNING     ****'.
063800     DISPLAY 'ORDERS READ    ' WS-ORD-READ-CTR.
063900     DISPLAY 'MATCHED RECORDS WRITTEN ' WS-MAT-WRTN-CTR.
064000     DISPLAY 'FULL  ' WT-CNT-FULL.
064100     DISPLAY 'PART  ' WT-CNT-PART.
064200     DISPLAY 'NONE  ' WT-CNT-NONE.
064300     DISPLAY 'RTRN  ' WT-CNT-RTRN.
064350     DISPLAY 'ORPHAN COLLECTIONS (NO ORDER) ' WS-ORPHAN-COLL-CTR.
064400     DISPLAY '****     ORDMATCH EOJ         ****'.
064500*
064600 950-EXIT.
064700     EXIT.
