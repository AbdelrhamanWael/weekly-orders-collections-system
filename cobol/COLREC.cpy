000100***************************************************************
000200*    COLREC  --  UNIFIED COLLECTION (PAYMENT RECEIVED) RECORD  *
000300*    ONE ROW PER PAYMENT EVENT.  AN ORDER MAY HAVE SEVERAL     *
000400*    PARTIAL COLLECTIONS -- DUPLICATE ORDER IDS ARE EXPECTED.  *
000500***************************************************************
000600 01  COL-RECORD.
000700     05  COL-ORDER-ID              PIC X(20).
000800     05  COL-AMOUNT                PIC S9(7)V99.
000900     05  COL-COLL-DATE             PIC 9(8).
001000     05  COL-COLL-DATE-BRK REDEFINES COL-COLL-DATE.
001100         10  COL-DTE-CCYY          PIC 9(4).
001200             15  COL-DTE-CC        PIC 9(2).
001300             15  COL-DTE-YY        PIC 9(2).
001400         10  COL-DTE-MM            PIC 9(2).
001500         10  COL-DTE-DD            PIC 9(2).
001600     05  COL-WEEK-NO               PIC 9(2).
001700     05  COL-YEAR                  PIC 9(4).
001800     05  FILLER                    PIC X(02).
