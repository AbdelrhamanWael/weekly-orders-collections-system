000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COLXFORM.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  MERCHANT SETTLEMENTS UNIT.
000500 DATE-WRITTEN.  04-02-86.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*  COMPANION EDIT PROGRAM TO ORDXFORM -- READS THE RAW WEEKLY     *
001100*  COLLECTIONS (PAYMENTS RECEIVED AGAINST ORDERS) EXTRACT,        *
001200*  VALIDATES EACH LINE, DEFAULTS A MISSING COLLECTION DATE TO     *
001300*  TODAY'S RUN DATE, STAMPS THE RUN WEEK/YEAR, AND WRITES THE     *
001400*  ACCEPTED RECORDS TO THE UNIFIED COLLECTIONS FILE PICKED UP     *
001500*  BY ORDMATCH.  A COLLECTION LINE MAY REPEAT AN ORDER ID --      *
001600*  A GIVEN ORDER CAN BE PAID IN MORE THAN ONE INSTALLMENT.        *
001700******************************************************************
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    04-02-86  RH    ORIGINAL PROGRAM.
002200*    07-22-87  RH    NO LONGER REJECTS A REPEATED ORDER ID --
002300*                    PARTIAL PAYMENTS ARE LEGITIMATE.  SEE
002400*                    AUDIT FINDING 87-114 (APPLIES TO ORDXFORM
002500*                    ONLY, NOT HERE).
002600*    02-09-89  KLM   ADDED PLATFORM CODE FIELD TO MATCH ORDXFORM.
002700*    05-03-94  DJT   REJECT COUNTS NOW WRITTEN TO CONSOLE AT EOJ.
002800*    08-30-99  SPR   Y2K REMEDIATION -- RUN WEEK/YEAR NOW COME IN
002900*                    ON THE PARM CARD AS A 4-DIGIT CENTURY YEAR.
003000*                    COLLECTION DATE DEFAULTING NOW USES ACCEPT
003100*                    FROM DATE YYYYMMDD, NOT THE OLD 2-DIGIT
003200*                    ACCEPT FROM DATE.
003300*    04-02-03  SPR   REQ 03-0447.  COLLECTIONS NOW ARRIVE FROM
003400*                    THE ONLINE MARKETPLACES ALONG WITH THE
003500*                    HOUSE CATALOG.
003600*    09-17-11  MPW   REQ 11-0339.  A BLANK COLLECTION AMOUNT IS
003700*                    NOW TREATED AS ZERO RATHER THAN REJECTED --
003800*                    SOME MARKETPLACE FEEDS SEND A PLACEHOLDER
003900*                    ROW FOR A REFUND-IN-PROGRESS.
003950*    03-11-14  DJT   REQ 11-0339 REVERSED PER RECONCILIATION
003960*                    AUDIT -- THE ZERO-FILL WAS MASKING FEED
003970*                    DROPOUTS.  MISSING/NON-NUMERIC AMOUNT IS A
003980*                    REJECT AGAIN, SAME AS ORDER ID.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-390.
004400 OBJECT-COMPUTER.   IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100     SELECT RAW-COLL-FILE   ASSIGN TO UT-S-RAWCOL
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS WS-RAWCOL-STATUS.
005400*
005500     SELECT COL-UNI-FILE    ASSIGN TO UT-S-COLUNI
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS WS-COLUNI-STATUS.
005800*
005900     SELECT COL-ERR-FILE    ASSIGN TO UT-S-COLERR
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-COLERR-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  RAW-COLL-FILE
006700     RECORDING MODE IS V
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS RAW-COLL-LINE.
007000 01  RAW-COLL-LINE                 PIC X(0080).
007100*
007200 FD  COL-UNI-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS COL-RECORD.
007700     COPY COLREC.
007800*
007900 FD  COL-ERR-FILE
008000     RECORDING MODE IS V
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS COL-ERR-LINE.
008300 01  COL-ERR-LINE                  PIC X(0132).
008400*
008500 WORKING-STORAGE SECTION.
008600*
008700 01  FILE-STATUS-CODES.
008800     05  WS-RAWCOL-STATUS          PIC X(02) VALUE SPACES.
008900     05  WS-COLUNI-STATUS          PIC X(02) VALUE SPACES.
009000     05  WS-COLERR-STATUS          PIC X(02) VALUE SPACES.
009050     05  FILLER                    PIC X(02) VALUE SPACES.
009100*
009200 01  PROGRAM-INDICATOR-SWITCHES.
009300     05  WS-EOF-RAWCOL-SW          PIC X(03) VALUE 'NO '.
009400         88  EOF-RAWCOL                      VALUE 'YES'.
009500     05  WS-INPUT-OK-SW            PIC X(03) VALUE 'NO '.
009600         88  INPUT-OK                        VALUE 'YES'.
009650     05  FILLER                    PIC X(03) VALUE SPACES.
009700*
009800 01  WS-ACCUMULATORS.
009900     05  WS-READ-CTR               PIC 9(07) COMP VALUE ZERO.
010000     05  WS-WRTN-CTR               PIC 9(07) COMP VALUE ZERO.
010100     05  WS-REJ-MISSING-CTR        PIC 9(07) COMP VALUE ZERO.
010150     05  FILLER                    PIC 9(07) COMP VALUE ZERO.
010200*
010300 01  WS-RUN-PARM-CARD.
010400     05  WS-PARM-WEEK-NO           PIC 9(02).
010500     05  WS-PARM-YEAR              PIC 9(04).
010550     05  FILLER                    PIC X(02) VALUE SPACES.
010600*
010700 01  WS-TODAY-DATE.
010800     05  WS-TODAY-CCYY             PIC 9(04).
010900     05  WS-TODAY-MM               PIC 9(02).
011000     05  WS-TODAY-DD               PIC 9(02).
011100 01  WS-TODAY-DATE-N REDEFINES WS-TODAY-DATE
011200                               PIC 9(08).
011300*
011400***************************************************************
011500*  RAW-COLL-LINE IS A COMMA-DELIMITED EXTRACT.  FIELDS ARE:   *
011600*  ORDER-ID, PLATFORM, COLLECTED-AMOUNT, COLLECTION-DATE.      *
011700***************************************************************
011800 01  WS-PARSED-COLL.
011900     05  WS-P-ORDER-ID             PIC X(20).
012000     05  WS-P-PLATFORM             PIC X(10).
012100     05  WS-P-COLLECTED            PIC X(15).
012200     05  WS-P-COLL-DATE            PIC X(08).
012300     05  WS-P-COLL-DATE-N REDEFINES WS-P-COLL-DATE
012400                                   PIC 9(08).
012450     05  FILLER                    PIC X(05) VALUE SPACES.
012500*
012600 01  WS-MONEY-EDIT-AREA.
012700     05  WS-EM-INPUT               PIC X(15).
012800     05  WS-EM-SIGN                PIC X(01).
012900     05  WS-EM-WHOLE-A             PIC X(09).
013000     05  WS-EM-WHOLE-N REDEFINES WS-EM-WHOLE-A
013100                                   PIC 9(09).
013200     05  WS-EM-FRAC-A              PIC X(02).
013300     05  WS-EM-FRAC-N REDEFINES WS-EM-FRAC-A
013400                                   PIC 9(02).
013500     05  WS-EM-VALUE               PIC S9(7)V99.
013600     05  WS-EM-VALID-SW            PIC X(03).
013700         88  WS-EM-VALID                     VALUE 'YES'.
013750     05  FILLER                    PIC X(02) VALUE SPACES.
013800*
013900 01  ERROR-MESSAGE-EL              PIC X(60).
014000*
014100 01  DISPLAY-LINE.
014200     05  DISP-MESSAGE              PIC X(45).
014300     05  DISP-VALUE                PIC ZZZ,ZZ9.
014350     05  FILLER                    PIC X(02) VALUE SPACES.
014400*
014500 PROCEDURE DIVISION.
014600*
014700 000-MAINLINE SECTION.
014800*
014900     PERFORM 100-INITIALIZE THRU 100-EXIT.
015000     PERFORM 800-READ-RAWCOL THRU 800-EXIT.
015100     PERFORM 200-PRSS-INPUT-RECORDS THRU 200-EXIT
015200         UNTIL EOF-RAWCOL.
015300     PERFORM 900-DISPLAY-TOTALS THRU 900-EXIT.
015400     CLOSE RAW-COLL-FILE
015500           COL-UNI-FILE
015600           COL-ERR-FILE.
015700     MOVE ZERO TO RETURN-CODE.
015800     GOBACK.
015900*
016000 100-INITIALIZE.
016100*
016200     OPEN INPUT  RAW-COLL-FILE
016300          OUTPUT COL-UNI-FILE
016400                 COL-ERR-FILE.
016500     ACCEPT WS-RUN-PARM-CARD FROM SYSIN.
016600     IF WS-PARM-YEAR = ZERO
016700        DISPLAY 'COLXFORM -- NO PARM CARD, DEFAULTING RUN WEEK'
016800        MOVE 1    TO WS-PARM-WEEK-NO
016900        MOVE 2026 TO WS-PARM-YEAR.
017000     ACCEPT WS-TODAY-DATE-N FROM DATE YYYYMMDD.
017100*
017200 100-EXIT.
017300     EXIT.
017400*
017500 200-PRSS-INPUT-RECORDS.
017600*
017700     PERFORM 220-CK-INPUT-DATA THRU 220-EXIT.
017800     IF INPUT-OK
017900        PERFORM 300-BUILD-COL-RECORD THRU 300-EXIT
018000        PERFORM 900-WRITE-COLUNI THRU 900-W-EXIT
018100     ELSE
018200        ADD 1 TO WS-REJ-MISSING-CTR.
018300     PERFORM 800-READ-RAWCOL THRU 800-EXIT.
018400*
018500 200-EXIT.
018600     EXIT.
018700*
018800***************************************************************
018900*  220-CK-INPUT-DATA -- REQUIRED FIELDS ARE ORDER ID AND THE   *
019000*  COLLECTED AMOUNT; A MISSING OR NON-NUMERIC AMOUNT IS NOW A  *
019100*  REJECT, NOT A ZERO-FILL (REQ 11-0339 SUPERSEDED, SEE LOG).  *
019200*  A MISSING COLLECTION DATE IS FILLED IN WITH TODAY'S RUN     *
019210*  DATE IN 300-BUILD-COL-RECORD.                               *
019300***************************************************************
019400 220-CK-INPUT-DATA.
019500*
019600     MOVE 'YES' TO WS-INPUT-OK-SW.
019700     UNSTRING RAW-COLL-LINE DELIMITED BY ','
019800         INTO WS-P-ORDER-ID  WS-P-PLATFORM
019900              WS-P-COLLECTED WS-P-COLL-DATE.
020000*
020100     IF WS-P-ORDER-ID = SPACES
020200        MOVE '** ERROR **  ORDER ID MISSING' TO ERROR-MESSAGE-EL
020300        MOVE 'NO ' TO WS-INPUT-OK-SW
020400        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
020500        GO TO 220-EXIT.
020510*
020520     MOVE WS-P-COLLECTED TO WS-EM-INPUT.
020530     PERFORM 480-EDIT-MONEY-FIELD THRU 480-EXIT.
020540     IF NOT WS-EM-VALID
020550        MOVE '** ERROR **  COLLECTED AMOUNT MISSING/INVALID' TO
020560             ERROR-MESSAGE-EL
020570        MOVE 'NO ' TO WS-INPUT-OK-SW
020580        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
020590        GO TO 220-EXIT.
020600*
021000 220-EXIT.
021100     EXIT.
021200*
021300 300-BUILD-COL-RECORD.
021400*
021500     MOVE SPACES         TO COL-RECORD.
021600     MOVE WS-P-ORDER-ID  TO COL-ORDER-ID.
021700*
021800     MOVE WS-P-COLLECTED TO WS-EM-INPUT.
021900     PERFORM 480-EDIT-MONEY-FIELD THRU 480-EXIT.
022000     MOVE WS-EM-VALUE    TO COL-AMOUNT.
022100*
022200     IF WS-P-COLL-DATE-N IS NUMERIC
022300        AND WS-P-COLL-DATE-N IS GREATER THAN ZERO
022400        MOVE WS-P-COLL-DATE-N TO COL-COLL-DATE
022500     ELSE
022600        MOVE WS-TODAY-DATE-N  TO COL-COLL-DATE.
022700*
022800     MOVE WS-PARM-WEEK-NO TO COL-WEEK-NO.
022900     MOVE WS-PARM-YEAR    TO COL-YEAR.
023000*
023100 300-EXIT.
023200     EXIT.
023300*
023400***************************************************************
023500*  480-EDIT-MONEY-FIELD -- SAME EDIT AS IN ORDXFORM.  BLANK OR *
023600*  NON-NUMERIC INPUT COMES BACK AS ZERO AND WS-EM-VALID-SW SET *
023610*  TO 'NO ' -- 220-CK-INPUT-DATA REJECTS THE RECORD ON THAT.   *
023700***************************************************************
023800 480-EDIT-MONEY-FIELD.
023900*
024000     MOVE 'YES' TO WS-EM-VALID-SW.
024100     MOVE ZERO  TO WS-EM-VALUE.
024200     MOVE SPACES TO WS-EM-WHOLE-A WS-EM-FRAC-A.
024300     IF WS-EM-INPUT = SPACES
024400        MOVE 'NO ' TO WS-EM-VALID-SW
024500        GO TO 480-EXIT.
024600*
024700     MOVE 'P' TO WS-EM-SIGN.
024800     IF WS-EM-INPUT (1:1) = '-'
024900        MOVE 'N' TO WS-EM-SIGN
025000        MOVE WS-EM-INPUT (2:14) TO WS-EM-INPUT.
025100*
025200     UNSTRING WS-EM-INPUT DELIMITED BY '.'
025300         INTO WS-EM-WHOLE-A WS-EM-FRAC-A.
025400     IF WS-EM-FRAC-A = SPACES
025500        MOVE ZERO TO WS-EM-FRAC-A.
025600*
025700     IF WS-EM-WHOLE-A IS NOT NUMERIC
025800        OR WS-EM-FRAC-A IS NOT NUMERIC
025900        MOVE 'NO ' TO WS-EM-VALID-SW
026000        MOVE ZERO TO WS-EM-VALUE
026100        GO TO 480-EXIT.
026200*
026300     COMPUTE WS-EM-VALUE ROUNDED =
026400              WS-EM-WHOLE-N + (WS-EM-FRAC-N / 100).
026500     IF WS-EM-SIGN = 'N'
026600        COMPUTE WS-EM-VALUE ROUNDED = WS-EM-VALUE * -1.
026700*
026800 480-EXIT.
026900     EXIT.
027000*
027100 700-ERROR-DISPLAY.
027200*
027300     DISPLAY ERROR-MESSAGE-EL.
027400     MOVE RAW-COLL-LINE TO COL-ERR-LINE.
027500     WRITE COL-ERR-LINE.
027600*
027700 700-EXIT.
027800     EXIT.
027900*
028000 800-READ-RAWCOL.
028100*
028200     READ RAW-COLL-FILE INTO RAW-COLL-LINE
028300         AT END MOVE 'YES' TO WS-EOF-RAWCOL-SW
028400         GO TO 800-EXIT.
028500     ADD 1 TO WS-READ-CTR.
028600*
028700 800-EXIT.
028800     EXIT.
028900*
029000 900-WRITE-COLUNI.
029100*
029200     WRITE COL-RECORD.
029300     ADD 1 TO WS-WRTN-CTR.
029400*
029500 900-W-EXIT.
029600     EXIT.
029700*
029800 900-DISPLAY-TOTALS.
029900*
030000     DISPLAY '****     COLXFORM RUNNING     ****'.
030100     MOVE 'COLLECTION RECORDS READ                     ' TO
030200          DISP-MESSAGE.
030300     MOVE WS-READ-CTR TO DISP-VALUE.
030400     DISPLAY DISPLAY-LINE.
030500     MOVE 'COLLECTION RECORDS WRITTEN TO COLUNI         ' TO
030600          DISP-MESSAGE.
030700     MOVE WS-WRTN-CTR TO DISP-VALUE.
030800     DISPLAY DISPLAY-LINE.
030900     MOVE 'COLLECTION RECORDS REJECTED -- MISSING FIELD ' TO
031000          DISP-MESSAGE.
031100     MOVE WS-REJ-MISSING-CTR TO DISP-VALUE.
031200     DISPLAY DISPLAY-LINE.
031300     DISPLAY '****     COLXFORM EOJ         ****'.
031400*
031500 900-EXIT.
031600     EXIT.
