000100***************************************************************
000200*    ORDREC  --  UNIFIED ORDER RECORD                          *
000300*    ONE ROW PER MARKETPLACE ORDER, ONE ROW PER ORDER ID       *
000400*    AFTER DE-DUP.  WRITTEN BY ORDXFORM, RE-WRITTEN (ENRICHED) *
000500*    BY ORDENRCH, READ BY ORDMATCH.                            *
000600***************************************************************
000700 01  ORD-RECORD.
000800     05  ORD-ORDER-ID              PIC X(20).
000900     05  ORD-PLATFORM              PIC X(10).
001000     05  ORD-ORDER-DATE            PIC 9(8).
001100     05  ORD-ORDER-DATE-BRK REDEFINES ORD-ORDER-DATE.
001200         10  ORD-ORD-DTE-CCYY      PIC 9(4).
001300             15  ORD-ORD-DTE-CC    PIC 9(2).
001400             15  ORD-ORD-DTE-YY    PIC 9(2).
001500         10  ORD-ORD-DTE-MM        PIC 9(2).
001600         10  ORD-ORD-DTE-DD        PIC 9(2).
001700     05  ORD-PRICE                 PIC S9(7)V99.
001800     05  ORD-COST                  PIC S9(7)V99.
001900     05  ORD-SHIPPING              PIC S9(7)V99.
002000     05  ORD-COMMISSION            PIC S9(7)V99.
002100     05  ORD-TAX                   PIC S9(7)V99.
002200     05  ORD-WEEK-NO               PIC 9(2).
002300     05  ORD-YEAR                  PIC 9(4).
002400     05  FILLER                    PIC X(06).
