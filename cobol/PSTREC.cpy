000100***************************************************************
000200*    PSTREC  --  PER-PLATFORM STATISTICS WORK AREA             *
000300*    NOT A FILE -- ACCUMULATED IN WORKING-STORAGE BY ORDRPTS   *
000400*    ACROSS THE PLATFORM CONTROL BREAK AND PRINTED, NEVER      *
000500*    WRITTEN OUT.                                              *
000600***************************************************************
000700 01  PST-RECORD.
000800     05  PST-PLATFORM              PIC X(10).
000900     05  PST-TOTAL-ORDERS          PIC 9(7).
001000     05  PST-TOTAL-SALES           PIC S9(9)V99.
001100     05  PST-TOTAL-COLLECTED       PIC S9(9)V99.
001200     05  PST-NET-PROFIT            PIC S9(9)V99.
001300     05  PST-COLL-RATE             PIC S9(3)V99.
001400     05  PST-PROFIT-MARGIN         PIC S9(3)V99.
001500     05  FILLER                    PIC X(04).
