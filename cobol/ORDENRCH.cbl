000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDENRCH.
000300 AUTHOR.        K L MERCER.
000400 INSTALLATION.  MERCHANT SETTLEMENTS UNIT.
000500 DATE-WRITTEN.  02-09-89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*  ORDENRCH APPLIES THE PER-PLATFORM COMMISSION, TAX AND DEFAULT  *
001100*  SHIPPING RATES TO EACH ACCEPTED ORDER RECORD.  ORDXFORM ZEROES *
001200*  COMMISSION AND TAX ON INTAKE (SEE ORDXFORM CHANGE LOG           *
001300*  11-14-91) -- THIS PROGRAM IS WHERE THEY GET SET.  A PLATFORM   *
001400*  CODE NOT FOUND IN THE RATE TABLE IS PRICED USING THE "OTHER"    *
001500*  FALL-BACK ROW RATHER THAN REJECTED.                             *
001600******************************************************************
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    02-09-89  KLM   ORIGINAL PROGRAM.  HOUSE CATALOG AND ONE
002100*                    PARTNER CATALOG, RATES HARD-CODED.
002200*    11-14-91  KLM   RATE TABLE PULLED OUT OF THE PROCEDURE
002300*                    DIVISION AND LOADED FROM WORKING-STORAGE
002400*                    VALUE CLAUSES SO RATE CHANGES DON'T NEED A
002500*                    RECOMPILE OF THE MATCHING LOGIC BELOW.
002600*    05-03-94  DJT   ADDED DEFAULT SHIPPING FEE WHEN THE ORDER
002700*                    ARRIVES WITH SHIPPING OF ZERO.
002800*    08-30-99  SPR   Y2K REMEDIATION -- REVIEWED, NO 2-DIGIT
002900*                    YEAR FIELDS IN THIS PROGRAM.  NONE FOUND.
003000*    04-02-03  SPR   REQ 03-0447.  RATE TABLE REBUILT FOR THE
003100*                    ONLINE MARKETPLACES (AMAZON, NOON, SALLA,
003200*                    ZID) PLUS AN "OTHER" FALL-BACK ROW; HOUSE
003300*                    AND PARTNER CATALOG RATES RETIRED.
003400*    06-11-08  MPW   REQ 08-0212.  UNRECOGNIZED PLATFORM CODES
003500*                    NOW PRICED OFF THE "OTHER" ROW INSTEAD OF
003600*                    BEING SENT TO THE SUSPENSE FILE.
003700*    02-17-11  DJT   REQ 11-0066.  ADDED THE UPSI-0 RATE-TRACE
003800*                    SWITCH SO THE MATCHING PROGRAMMER CAN GET
003900*                    A CONSOLE LISTING OF THE RATE ROW APPLIED
004000*                    TO EACH ORDER WITHOUT A SPECIAL COMPILE.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS RATE-TRACE-ON
004900            OFF STATUS IS RATE-TRACE-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     SELECT ORD-UNI-FILE    ASSIGN TO UT-S-ORDUNI
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS WS-ORDUNI-STATUS.
005700*
005800     SELECT ORD-ENR-FILE    ASSIGN TO UT-S-ORDENR
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS  IS WS-ORDENR-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  ORD-UNI-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS ORD-RECORD.
007000     COPY ORDREC.
007100*
007200 FD  ORD-ENR-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS ORD-ENR-RECORD.
007700 01  ORD-ENR-RECORD                PIC X(0095).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  FILE-STATUS-CODES.
008200     05  WS-ORDUNI-STATUS          PIC X(02) VALUE SPACES.
008300     05  WS-ORDENR-STATUS          PIC X(02) VALUE SPACES.
008400     05  FILLER                    PIC X(02) VALUE SPACES.
008500*
008600 01  PROGRAM-INDICATOR-SWITCHES.
008700     05  WS-EOF-ORDUNI-SW          PIC X(03) VALUE 'NO '.
008800         88  EOF-ORDUNI                      VALUE 'YES'.
008900     05  FILLER                    PIC X(03) VALUE SPACES.
009000*
009100 01  WS-ACCUMULATORS.
009200     05  WS-READ-CTR               PIC 9(07) COMP VALUE ZERO.
009300     05  WS-WRTN-CTR               PIC 9(07) COMP VALUE ZERO.
009400     05  WS-DEFAULT-SHIP-CTR       PIC 9(07) COMP VALUE ZERO.
009500     05  WS-OTHER-RATE-CTR         PIC 9(07) COMP VALUE ZERO.
009600     05  FILLER                    PIC 9(07) COMP VALUE ZERO.
009700*
009800***************************************************************
009900*  WS-TRACE-AREA -- CONSOLE TRACE FORMATTING WORK AREA, USED   *
010000*  ONLY WHEN THE RATE-TRACE SWITCH (UPSI-0) IS ON (SEE THE     *
010100*  SPECIAL-NAMES PARAGRAPH).  THE ALTERNATE X VIEWS LET THE    *
010200*  RATE PERCENTAGES AND THE PLATFORM ROW NUMBER GO STRAIGHT    *
010300*  INTO THE TRACE DISPLAY LINE WITHOUT A SEPARATE MOVE TO AN   *
010400*  EDITED FIELD.  SEE 260-DISPLAY-RATE-TRACE.                  *
010500***************************************************************
010600 01  WS-TRACE-RATE-AREA.
010700     05  WS-TR-COMM-PCT            PIC 9(3)V9(2).
010800     05  WS-TR-TAX-PCT             PIC 9(3)V9(2).
010900 01  WS-TRACE-RATE-VIEW REDEFINES WS-TRACE-RATE-AREA.
011000     05  WS-TR-COMM-PCT-X          PIC X(05).
011100     05  WS-TR-TAX-PCT-X           PIC X(05).
011200*
011300 01  WS-TRACE-ROW-AREA.
011400     05  WS-TR-ROW-NO              PIC 9(1).
011500 01  WS-TRACE-ROW-VIEW REDEFINES WS-TRACE-ROW-AREA.
011600     05  WS-TR-ROW-NO-X            PIC X(01).
011700*
011800     COPY PLATTAB.
011900*
012000 PROCEDURE DIVISION.
012100*
012200 000-MAINLINE SECTION.
012300*
012400     PERFORM 100-INITIALIZE THRU 100-EXIT.
012500     PERFORM 800-READ-ORDUNI THRU 800-EXIT.
012600     PERFORM 200-ENRICH-ORDER THRU 200-EXIT
012700         UNTIL EOF-ORDUNI.
012800     PERFORM 900-DISPLAY-TOTALS THRU 900-EXIT.
012900     CLOSE ORD-UNI-FILE
013000           ORD-ENR-FILE.
013100     MOVE ZERO TO RETURN-CODE.
013200     GOBACK.
013300*
013400 100-INITIALIZE.
013500*
013600     OPEN INPUT  ORD-UNI-FILE
013700          OUTPUT ORD-ENR-FILE.
013800     PERFORM 150-LOAD-PLATFORM-TABLE THRU 150-EXIT.
013900*
014000 100-EXIT.
014100     EXIT.
014200*
014300***************************************************************
014400*  150-LOAD-PLATFORM-TABLE -- FIVE MARKETPLACE ROWS PLUS THE   *
014500*  "OTHER" FALL-BACK ROW, IN THE ORDER SEARCHED.  RATES ARE    *
014600*  QUOTED AS A DECIMAL FRACTION OF ORDER PRICE (.15 = 15%).    *
014700***************************************************************
014800 150-LOAD-PLATFORM-TABLE.
014900*
015000     SET WS-PLT-IDX TO 1.
015100     MOVE 'AMAZON'    TO PLT-NAME (WS-PLT-IDX).
015200     MOVE .1500       TO PLT-COMM-RATE (WS-PLT-IDX).
015300     MOVE .1500       TO PLT-TAX-RATE  (WS-PLT-IDX).
015400     MOVE 25.00       TO PLT-SHIP-DEFAULT (WS-PLT-IDX).
015500*
015600     SET WS-PLT-IDX TO 2.
015700     MOVE 'NOON'      TO PLT-NAME (WS-PLT-IDX).
015800     MOVE .1200       TO PLT-COMM-RATE (WS-PLT-IDX).
015900     MOVE .1500       TO PLT-TAX-RATE  (WS-PLT-IDX).
016000     MOVE 20.00       TO PLT-SHIP-DEFAULT (WS-PLT-IDX).
016100*
016200     SET WS-PLT-IDX TO 3.
016300     MOVE 'SALLA'     TO PLT-NAME (WS-PLT-IDX).
016400     MOVE .1000       TO PLT-COMM-RATE (WS-PLT-IDX).
016500     MOVE .1500       TO PLT-TAX-RATE  (WS-PLT-IDX).
016600     MOVE 15.00       TO PLT-SHIP-DEFAULT (WS-PLT-IDX).
016700*
016800     SET WS-PLT-IDX TO 4.
016900     MOVE 'ZID'       TO PLT-NAME (WS-PLT-IDX).
017000     MOVE .1000       TO PLT-COMM-RATE (WS-PLT-IDX).
017100     MOVE .1500       TO PLT-TAX-RATE  (WS-PLT-IDX).
017200     MOVE 15.00       TO PLT-SHIP-DEFAULT (WS-PLT-IDX).
017300*
017400     SET WS-PLT-IDX TO 5.
017500     MOVE 'OTHER'     TO PLT-NAME (WS-PLT-IDX).
017600     MOVE .1500       TO PLT-COMM-RATE (WS-PLT-IDX).
017700     MOVE .1500       TO PLT-TAX-RATE  (WS-PLT-IDX).
017800     MOVE 20.00       TO PLT-SHIP-DEFAULT (WS-PLT-IDX).
017900*
018000 150-EXIT.
018100     EXIT.
018200*
018300 200-ENRICH-ORDER.
018400*
018500     PERFORM 250-LOOKUP-PLATFORM THRU 250-EXIT.
018600     IF RATE-TRACE-ON
018700        PERFORM 260-DISPLAY-RATE-TRACE THRU 260-EXIT.
018800*    A NONZERO COMMISSION OR TAX CAME IN FROM AN UPSTREAM
018900*    RUN (E.G. A RERUN OF A PARTIALLY-ENRICHED FILE) AND IS
019000*    LEFT ALONE -- REQ 08-0212.
019100     IF ORD-COMMISSION = ZERO
019200        COMPUTE ORD-COMMISSION ROUNDED =
019300              ORD-PRICE * PLT-COMM-RATE (WS-PLT-IDX).
019400     IF ORD-TAX = ZERO
019500        COMPUTE ORD-TAX ROUNDED =
019600              ORD-PRICE * PLT-TAX-RATE (WS-PLT-IDX).
019700     IF ORD-SHIPPING = ZERO
019800        MOVE PLT-SHIP-DEFAULT (WS-PLT-IDX) TO ORD-SHIPPING
019900        ADD 1 TO WS-DEFAULT-SHIP-CTR.
020000     PERFORM 900-WRITE-ORDENR THRU 900-W-EXIT.
020100     PERFORM 800-READ-ORDUNI THRU 800-EXIT.
020200*
020300 200-EXIT.
020400     EXIT.
020500*
020600***************************************************************
020700*  250-LOOKUP-PLATFORM -- SEARCHES THE FIVE MARKETPLACE ROWS   *
020800*  FOR THE ORDER'S PLATFORM CODE.  A CODE NOT FOUND SETS THE   *
020900*  INDEX TO THE "OTHER" ROW (REQ 08-0212).                     *
021000***************************************************************
021100 250-LOOKUP-PLATFORM.
021200*
021300     SET WS-PLT-IDX TO 1.
021400     SEARCH WS-PLT-ENTRY
021500         AT END
021600            SET WS-PLT-IDX TO WS-PLT-OTHER-SUB
021700            ADD 1 TO WS-OTHER-RATE-CTR
021800         WHEN PLT-NAME (WS-PLT-IDX) EQUAL ORD-PLATFORM
021900            NEXT SENTENCE.
022000*
022100 250-EXIT.
022200     EXIT.
022300*
022400***************************************************************
022500*  260-DISPLAY-RATE-TRACE -- REQ 11-0066.  CONSOLE LISTING OF   *
022600*  THE RATE ROW APPLIED TO THE CURRENT ORDER.  ONLY REACHED     *
022700*  WHEN UPSI-0 IS ON AT RUN TIME.                               *
022800***************************************************************
022900 260-DISPLAY-RATE-TRACE.
023000*
023100     COMPUTE WS-TR-COMM-PCT = PLT-COMM-RATE (WS-PLT-IDX) * 100.
023200     COMPUTE WS-TR-TAX-PCT  = PLT-TAX-RATE  (WS-PLT-IDX) * 100.
023300     SET WS-TR-ROW-NO FROM WS-PLT-IDX.
023400     DISPLAY 'RATE TRACE ORDER ' ORD-ORDER-ID
023500             ' ROW '  WS-TR-ROW-NO-X
023600             ' COMM% ' WS-TR-COMM-PCT-X
023700             ' TAX%  ' WS-TR-TAX-PCT-X.
023800*
023900 260-EXIT.
024000     EXIT.
024100*
024200 800-READ-ORDUNI.
024300*
024400     READ ORD-UNI-FILE
024500         AT END MOVE 'YES' TO WS-EOF-ORDUNI-SW
024600         GO TO 800-EXIT.
024700     ADD 1 TO WS-READ-CTR.
024800*
024900 800-EXIT.
025000     EXIT.
025100*
025200 900-WRITE-ORDENR.
025300*
025400     MOVE ORD-RECORD TO ORD-ENR-RECORD.
025500     WRITE ORD-ENR-RECORD.
025600     ADD 1 TO WS-WRTN-CTR.
025700*
025800 900-W-EXIT.
025900     EXIT.
026000*
026100 900-DISPLAY-TOTALS.
026200*
026300     DISPLAY '****     ORDENRCH RUNNING     ****'.
026400     DISPLAY 'ORDERS READ    ' WS-READ-CTR.
026500     DISPLAY 'ORDERS WRITTEN ' WS-WRTN-CTR.
026600     DISPLAY 'DEFAULT SHIPPING APPLIED ' WS-DEFAULT-SHIP-CTR.
026700     DISPLAY 'PRICED OFF OTHER ROW     ' WS-OTHER-RATE-CTR.
026800     DISPLAY '****     ORDENRCH EOJ         ****'.
026900*
027000 900-EXIT.
027100     EXIT.
