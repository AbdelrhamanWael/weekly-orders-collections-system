000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ORDRPTS.
000030 AUTHOR.        M P WHITFIELD.
000040 INSTALLATION.  MERCHANT SETTLEMENTS UNIT.
000050 DATE-WRITTEN.  01-19-96.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL.
000080*
000090******************************************************************
000100*  ORDRPTS PRINTS THE FOUR REPORTS THAT CLOSE OUT THE WEEKLY      *
000110*  MARKETPLACE RECONCILIATION RUN:                                *
000120*    1. THE WEEKLY RECONCILIATION SUMMARY (COVER PAGE)            *
000130*    2. PLATFORM STATISTICS, CONTROL-BROKEN BY MARKETPLACE        *
000140*    3. THE ORDER DETAIL LISTING                                  *
000150*    4. THE AGED UNCOLLECTED ORDERS EXCEPTION LISTING              *
000160*  REPORTS 2 THROUGH 4 ARE DRIVEN OFF THE MATCHED-ORDER FILE      *
000170*  WRITTEN BY ORDMATCH; REPORT 2 NEEDS IT IN PLATFORM SEQUENCE    *
000180*  SO IT IS RE-SORTED HERE RATHER THAN ASKING ORDMATCH TO CARRY   *
000190*  A SECOND SORTED COPY IT DOESN'T OTHERWISE NEED.                *
000200******************************************************************
000210*
000220*    CHANGE LOG
000230*    ----------
000240*    01-19-96  MPW   ORIGINAL PROGRAM.  WEEKLY SUMMARY AND
000250*                    ORDER DETAIL LISTING ONLY.
000260*    03-14-13  MPW   REQ 13-0061.  ADDED THE PLATFORM STATISTICS
000270*                    CONTROL-BREAK REPORT (SECTION 400).
000280*    08-30-99  SPR   Y2K REMEDIATION -- PAGE-HEADING DATE NOW
000290*                    CARRIES A 4-DIGIT CENTURY YEAR.
000300*    07-02-16  MPW   REQ 16-0184.  ADDED THE AGED UNCOLLECTED
000310*                    ORDERS EXCEPTION LISTING (SECTION 600); AGE
000320*                    THRESHOLD IS READ FROM A CONTROL CARD SO
000330*                    COLLECTIONS CAN TIGHTEN IT WITHOUT A RECOMPILE.
000340*    11-30-19  CLR   REQ 19-0447.  DEFAULT AGE THRESHOLD CHANGED
000350*                    FROM 30 DAYS TO 14 DAYS PER COLLECTIONS
000360*                    DEPARTMENT REQUEST; STILL OVERRIDABLE BY
000370*                    CONTROL CARD.
000380*
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.   IBM-390.
000420 OBJECT-COMPUTER.   IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450*
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480*
000490     SELECT WRP-IN-FILE     ASSIGN TO UT-S-WRPOUT
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS  IS WS-WRPIN-STATUS.
000520*
000530     SELECT MAT-IN-FILE     ASSIGN TO UT-S-MATOUT
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS  IS WS-MATIN-STATUS.
000560*
000570     SELECT SRTPLT-FILE     ASSIGN TO UT-S-SRTPLT
000580         ORGANIZATION IS SEQUENTIAL
000590         FILE STATUS  IS WS-SRTPLT-STATUS.
000600*
000610     SELECT SRTPLT-WORK     ASSIGN TO UT-S-WORD03.
000620*
000630     SELECT PARM-CARD-FILE  ASSIGN TO UT-S-PARMCRD
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS  IS WS-PARMCRD-STATUS.
000660*
000670     SELECT SUM-RPT-FILE    ASSIGN TO UT-S-SUMRPT
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS  IS WS-SUMRPT-STATUS.
000700*
000710     SELECT PLT-RPT-FILE    ASSIGN TO UT-S-PLTRPT
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS  IS WS-PLTRPT-STATUS.
000740*
000750     SELECT DET-RPT-FILE    ASSIGN TO UT-S-DETRPT
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS  IS WS-DETRPT-STATUS.
000780*
000790     SELECT AGD-RPT-FILE    ASSIGN TO UT-S-AGDRPT
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS  IS WS-AGDRPT-STATUS.
000820*
000830 DATA DIVISION.
000840 FILE SECTION.
000850*
000860 FD  WRP-IN-FILE
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     BLOCK CONTAINS 0 RECORDS
000900     DATA RECORD IS WRP-RECORD.
000910     COPY WRPREC.
000920*
000930 FD  MAT-IN-FILE
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     BLOCK CONTAINS 0 RECORDS
000970     DATA RECORD IS MAT-RECORD.
000980     COPY MATREC.
000990*
001000 FD  SRTPLT-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     BLOCK CONTAINS 0 RECORDS
001040     DATA RECORD IS SRTPLT-BUFFER.
001050 01  SRTPLT-BUFFER                 PIC X(0130).
001060*
001070 SD  SRTPLT-WORK.
001080 01  SW-PLT-RECORD.
001090     05  SW-PLT-PLATFORM           PIC X(10).
001100     05  FILLER                    PIC X(120).
001110*
001120 FD  PARM-CARD-FILE
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD
001150     DATA RECORD IS PARM-CARD-LINE.
001160 01  PARM-CARD-LINE                PIC X(0080).
001170*
001180 FD  SUM-RPT-FILE
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     DATA RECORD IS SUM-PRINT-LINE.
001220 01  SUM-PRINT-LINE                PIC X(0150).
001230*
001240 FD  PLT-RPT-FILE
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE STANDARD
001270     DATA RECORD IS PLT-PRINT-LINE.
001280 01  PLT-PRINT-LINE                PIC X(0150).
001290*
001300 FD  DET-RPT-FILE
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     DATA RECORD IS DET-PRINT-LINE.
001340 01  DET-PRINT-LINE                PIC X(0150).
001350*
001360 FD  AGD-RPT-FILE
001370     RECORDING MODE IS F
001380     LABEL RECORDS ARE STANDARD
001390     DATA RECORD IS AGD-PRINT-LINE.
001400 01  AGD-PRINT-LINE                PIC X(0150).
001410*
001420 WORKING-STORAGE SECTION.
001430*
001440 01  FILE-STATUS-CODES.
001450     05  WS-WRPIN-STATUS           PIC X(02) VALUE SPACES.
001460     05  WS-MATIN-STATUS           PIC X(02) VALUE SPACES.
001470     05  WS-SRTPLT-STATUS          PIC X(02) VALUE SPACES.
001480     05  WS-PARMCRD-STATUS         PIC X(02) VALUE SPACES.
001490     05  WS-SUMRPT-STATUS          PIC X(02) VALUE SPACES.
001500     05  WS-PLTRPT-STATUS          PIC X(02) VALUE SPACES.
001510     05  WS-DETRPT-STATUS          PIC X(02) VALUE SPACES.
001520     05  WS-AGDRPT-STATUS          PIC X(02) VALUE SPACES.
001530     05  FILLER                    PIC X(02) VALUE SPACES.
001540*
001550 01  PROGRAM-INDICATOR-SWITCHES.
001560     05  WS-EOF-MATIN-SW           PIC X(03) VALUE 'NO '.
001570         88  EOF-MATIN                       VALUE 'YES'.
001580     05  WS-EOF-SRTPLT-SW          PIC X(03) VALUE 'NO '.
001590         88  EOF-SRTPLT                      VALUE 'YES'.
001600     05  WS-FIRST-PLT-SW           PIC X(03) VALUE 'YES'.
001610         88  WS-FIRST-PLT                    VALUE 'YES'.
001620     05  FILLER                    PIC X(03) VALUE SPACES.
001630*
001640 01  WS-RUN-DATE.
001650     05  WS-RUN-CCYY               PIC 9(04).
001660     05  WS-RUN-MM                 PIC 9(02).
001670     05  WS-RUN-DD                 PIC 9(02).
001680 01  WS-RUN-DATE-ED REDEFINES WS-RUN-DATE.
001690     05  WS-RUN-CCYY-X             PIC X(04).
001700     05  WS-RUN-MM-X               PIC X(02).
001710     05  WS-RUN-DD-X               PIC X(02).
001720*
001730 01  WS-PAGE-CTRS.
001740     05  WS-PAGE-NO                PIC 9(3) COMP VALUE ZERO.
001750     05  WS-LINE-CTR               PIC 9(3) COMP VALUE ZERO.
001760     05  WS-LINES-PER-PAGE         PIC 9(3) COMP VALUE 050.
001770     05  FILLER                    PIC 9(3) COMP VALUE ZERO.
001780*
001790 01  WS-AGE-THRESHOLD-AREA.
001800     05  WS-AGE-THRESHOLD          PIC 9(05).
001810 01  WS-AGE-THRESHOLD-N REDEFINES WS-AGE-THRESHOLD-AREA
001820                                   PIC 9(05) COMP.
001830*
001840***************************************************************
001850*  PST-RECORD (PSTREC.CPY) IS RE-USED HERE AS THE PLATFORM     *
001860*  CONTROL-BREAK ACCUMULATOR, THE SAME WAY THE MATCHED-ORDER   *
001870*  COPYBOOK RECORD IS RE-USED AS THE MATCH WORK AREA IN        *
001880*  ORDMATCH.                                                    *
001890***************************************************************
001900     COPY PSTREC.
001910*
001920 01  WS-GRAND-TOTALS.
001930     05  GT-TOTAL-ORDERS           PIC 9(7) COMP VALUE ZERO.
001940     05  GT-TOTAL-SALES            PIC S9(9)V99 VALUE ZERO.
001950     05  GT-TOTAL-COLLECTED        PIC S9(9)V99 VALUE ZERO.
001960     05  GT-NET-PROFIT             PIC S9(9)V99 VALUE ZERO.
001970     05  FILLER                    PIC X(05) VALUE SPACES.
001980*
001990 01  WS-AGED-TOTALS.
002000     05  WS-AGED-CNT               PIC 9(7) COMP VALUE ZERO.
002010     05  WS-AGED-TOT-AMT           PIC S9(9)V99 VALUE ZERO.
002020     05  WS-AGED-ONE-AMT           PIC S9(7)V99 VALUE ZERO.
002030     05  FILLER                    PIC X(05) VALUE SPACES.
002040*
002050 01  HDG-LINE-1.
002060     05  FILLER                    PIC X(01) VALUE SPACES.
002070     05  FILLER                    PIC X(30) VALUE
002080         'MERCHANT SETTLEMENTS UNIT'.
002090     05  FILLER                    PIC X(38) VALUE SPACES.
002100     05  FILLER                    PIC X(06) VALUE 'PAGE  '.
002110     05  HDG1-PAGE-NO              PIC ZZ9.
002120     05  FILLER                    PIC X(54) VALUE SPACES.
002130*
002140 01  HDG-LINE-2.
002150     05  FILLER                    PIC X(01) VALUE SPACES.
002160     05  HDG2-TITLE                PIC X(60) VALUE SPACES.
002170     05  FILLER                    PIC X(10) VALUE 'RUN DATE '.
002180     05  HDG2-RUN-MM               PIC X(02).
002190     05  FILLER                    PIC X(01) VALUE '/'.
002200     05  HDG2-RUN-DD               PIC X(02).
002210     05  FILLER                    PIC X(01) VALUE '/'.
002220     05  HDG2-RUN-CCYY             PIC X(04).
002230     05  FILLER                    PIC X(51) VALUE SPACES.
002240*
002250 01  DTL-WEEKLY-1.
002260     05  FILLER                    PIC X(01) VALUE SPACES.
002270     05  FILLER                    PIC X(30) VALUE
002280         'WEEK NUMBER / YEAR . . . . . .'.
002290     05  DTL-WK1-WEEK              PIC Z9.
002300     05  FILLER                    PIC X(01) VALUE '/'.
002310     05  DTL-WK1-YEAR              PIC 9999.
002320     05  FILLER                    PIC X(93) VALUE SPACES.
002330*
002340 01  DTL-WEEKLY-2.
002350     05  FILLER                    PIC X(01) VALUE SPACES.
002360     05  DTL-WK2-LABEL             PIC X(30).
002370     05  DTL-WK2-AMOUNT            PIC Z,ZZZ,ZZ9.99-.
002380     05  FILLER                    PIC X(91) VALUE SPACES.
002390*
002400 01  DTL-PLT-HDG.
002410     05  FILLER                    PIC X(01) VALUE SPACES.
002420     05  FILLER                    PIC X(12) VALUE 'PLATFORM'.
002430     05  FILLER                    PIC X(08) VALUE 'ORDERS'.
002440     05  FILLER                    PIC X(15) VALUE 'TOTAL SALES'.
002450     05  FILLER                    PIC X(15) VALUE 'COLLECTED'.
002460     05  FILLER                    PIC X(15) VALUE 'NET PROFIT'.
002470     05  FILLER                    PIC X(10) VALUE 'COLL PCT'.
002480     05  FILLER                    PIC X(10) VALUE 'MARGIN'.
002490     05  FILLER                    PIC X(46) VALUE SPACES.
002500*
002510 01  DTL-PLT-LINE.
002520     05  FILLER                    PIC X(01) VALUE SPACES.
002530     05  DTL-PLT-NAME              PIC X(12).
002540     05  DTL-PLT-ORDERS            PIC ZZZ,ZZ9.
002550     05  DTL-PLT-SALES             PIC Z,ZZZ,ZZ9.99-.
002560     05  DTL-PLT-COLLECTED         PIC Z,ZZZ,ZZ9.99-.
002570     05  DTL-PLT-PROFIT            PIC Z,ZZZ,ZZ9.99-.
002580     05  DTL-PLT-COLL-PCT          PIC ZZ9.99.
002590     05  DTL-PLT-MARGIN            PIC ZZ9.99.
002600     05  FILLER                    PIC X(52) VALUE SPACES.
002610*
002620 01  DTL-ORD-HDG.
002630     05  FILLER                    PIC X(01) VALUE SPACES.
002640     05  FILLER                    PIC X(12) VALUE 'ORDER ID'.
002650     05  FILLER                    PIC X(10) VALUE 'PLATFORM'.
002660     05  FILLER                    PIC X(11) VALUE 'ORDER DATE'.
002670     05  FILLER                    PIC X(13) VALUE 'PRICE'.
002680     05  FILLER                    PIC X(13) VALUE 'COST'.
002690     05  FILLER                    PIC X(13) VALUE 'SHIP'.
002700     05  FILLER                    PIC X(13) VALUE 'COMM'.
002710     05  FILLER                    PIC X(13) VALUE 'TAX'.
002720     05  FILLER                    PIC X(13) VALUE 'COLLECTED'.
002730     05  FILLER                    PIC X(13) VALUE 'NET PROFT'.
002740     05  FILLER                    PIC X(06) VALUE 'STAT'.
002750     05  FILLER                    PIC X(03) VALUE 'AGE'.
002760     05  FILLER                    PIC X(16) VALUE SPACES.
002770*
002780 01  DTL-ORD-LINE.
002790     05  FILLER                    PIC X(01) VALUE SPACES.
002800     05  DTL-ORD-ID                PIC X(12).
002810     05  DTL-ORD-PLATFORM          PIC X(10).
002820     05  DTL-ORD-DATE              PIC X(11).
002830     05  DTL-ORD-PRICE             PIC Z,ZZZ,ZZ9.99-.
002840     05  DTL-ORD-COST              PIC Z,ZZZ,ZZ9.99-.
002850     05  DTL-ORD-SHIP              PIC Z,ZZZ,ZZ9.99-.
002860     05  DTL-ORD-COMM              PIC Z,ZZZ,ZZ9.99-.
002870     05  DTL-ORD-TAX               PIC Z,ZZZ,ZZ9.99-.
002880     05  DTL-ORD-COLLECTED         PIC Z,ZZZ,ZZ9.99-.
002890     05  DTL-ORD-PROFIT            PIC Z,ZZZ,ZZ9.99-.
002900     05  DTL-ORD-STATUS            PIC X(06).
002910     05  DTL-ORD-AGE               PIC ZZ9.
002920     05  FILLER                    PIC X(16) VALUE SPACES.
002930*
002940 01  DTL-AGED-HDG.
002950     05  FILLER                    PIC X(01) VALUE SPACES.
002960     05  FILLER                    PIC X(45) VALUE
002970         'AGED UNCOLLECTED ORDERS EXCEPTION LISTING'.
002980     05  FILLER                    PIC X(104) VALUE SPACES.
002990*
003000 01  DTL-AGED-SUB.
003010     05  FILLER                    PIC X(01) VALUE SPACES.
003020     05  FILLER                    PIC X(20) VALUE
003030         'AGE THRESHOLD (DAYS)'.
003040     05  DTL-AGED-THRESH           PIC ZZ9.
003050     05  FILLER                    PIC X(126) VALUE SPACES.
003060*
003070 01  DTL-AGED-HDG2.
003080     05  FILLER                    PIC X(01) VALUE SPACES.
003090     05  FILLER                    PIC X(12) VALUE 'ORDER ID'.
003100     05  FILLER                    PIC X(10) VALUE 'PLATFORM'.
003110     05  FILLER                    PIC X(11) VALUE 'ORDER DATE'.
003120     05  FILLER                    PIC X(13) VALUE 'AMOUNT'.
003130     05  FILLER                    PIC X(06) VALUE 'DAYS'.
003140     05  FILLER                    PIC X(06) VALUE 'STAT'.
003150     05  FILLER                    PIC X(91) VALUE SPACES.
003160*
003170 01  DTL-AGED-LINE.
003180     05  FILLER                    PIC X(01) VALUE SPACES.
003190     05  DTL-AGED-ID               PIC X(12).
003200     05  DTL-AGED-PLATFORM         PIC X(10).
003210     05  DTL-AGED-DATE             PIC X(11).
003220     05  DTL-AGED-AMOUNT           PIC Z,ZZZ,ZZ9.99-.
003230     05  DTL-AGED-DAYS             PIC ZZ9.
003240     05  FILLER                    PIC X(03) VALUE SPACES.
003250     05  DTL-AGED-STATUS           PIC X(06).
003260     05  FILLER                    PIC X(91) VALUE SPACES.
003270*
003280 01  DTL-AGED-TRAILER.
003290     05  FILLER                    PIC X(01) VALUE SPACES.
003300     05  FILLER                    PIC X(19) VALUE
003310         'AGED ORDERS LISTED '.
003320     05  DTL-AGED-CNT              PIC ZZZ,ZZ9.
003330     05  FILLER                    PIC X(24) VALUE
003340         '  TOTAL AMOUNT OUTSTAND'.
003350     05  DTL-AGED-TOT-AMT          PIC Z,ZZZ,ZZ9.99-.
003360     05  FILLER                    PIC X(87) VALUE SPACES.
003370*
003380 PROCEDURE DIVISION.
003390*
003400 000-MAINLINE SECTION.
003410*
003420     PERFORM 100-INITIALIZE THRU 100-EXIT.
003430     PERFORM 200-PRINT-WEEKLY-SUMMARY THRU 200-EXIT.
003440     PERFORM 300-SORT-MATCHED-BY-PLATFORM THRU 300-EXIT.
003450     PERFORM 400-PRINT-PLATFORM-STATS THRU 400-EXIT.
003460     PERFORM 500-PRINT-ORDER-DETAIL THRU 500-EXIT.
003470     PERFORM 600-PRINT-AGED-REPORT THRU 600-EXIT.
003480     MOVE ZERO TO RETURN-CODE.
003490     GOBACK.
003500*
003510 100-INITIALIZE.
003520*
003530     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003540     PERFORM 150-READ-PARM-CARD THRU 150-EXIT.
003550*
003560 100-EXIT.
003570     EXIT.
003580*
003590***************************************************************
003600*  150-READ-PARM-CARD -- THE AGE-THRESHOLD CONTROL CARD IS ONE  *
003610*  LINE, COLUMNS 1-5, A ZERO-FILLED DAY COUNT.  A MISSING OR    *
003620*  BLANK CARD DEFAULTS TO 14 DAYS (REQ 19-0447).                *
003630***************************************************************
003640 150-READ-PARM-CARD.
003650*
003660     MOVE 014 TO WS-AGE-THRESHOLD-N.
003670     OPEN INPUT PARM-CARD-FILE.
003680     IF WS-PARMCRD-STATUS NOT = '00'
003690        GO TO 150-EXIT.
003700     READ PARM-CARD-FILE INTO WS-AGE-THRESHOLD-AREA
003710         AT END GO TO 150-CLOSE-CARD.
003720     IF WS-AGE-THRESHOLD-AREA IS NUMERIC
003730        AND WS-AGE-THRESHOLD-AREA IS NOT EQUAL TO ZERO
003740        MOVE WS-AGE-THRESHOLD-AREA TO WS-AGE-THRESHOLD-N
003750     ELSE
003760        MOVE 014 TO WS-AGE-THRESHOLD-N.
003770*
003780 150-CLOSE-CARD.
003790     CLOSE PARM-CARD-FILE.
003800*
003810 150-EXIT.
003820     EXIT.
003830*
003840***************************************************************
003850*  200-PRINT-WEEKLY-SUMMARY -- REPORT 1.  ONE-RECORD FILE.     *
003860***************************************************************
003870 200-PRINT-WEEKLY-SUMMARY.
003880*
003890     OPEN INPUT WRP-IN-FILE.
003900     OPEN OUTPUT SUM-RPT-FILE.
003910     READ WRP-IN-FILE
003920         AT END DISPLAY 'ORDRPTS -- NO WEEKLY SUMMARY RECORD'
003930         GO TO 200-EXIT.
003940*
003950     MOVE 'WEEKLY RECONCILIATION SUMMARY' TO HDG2-TITLE.
003960     PERFORM 800-PRINT-PAGE-HEADING THRU 800-EXIT.
003970*
003980     MOVE WRP-WEEK-NO TO DTL-WK1-WEEK.
003990     MOVE WRP-YEAR    TO DTL-WK1-YEAR.
004000     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-1 AFTER ADVANCING 2 LINES.
004010*
004020     MOVE 'TOTAL ORDERS MATCHED . . . . .' TO DTL-WK2-LABEL.
004030     MOVE WRP-TOTAL-ORDERS TO DTL-WK2-AMOUNT.
004040     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004050*
004060     MOVE 'TOTAL SALES  . . . . . . . . .' TO DTL-WK2-LABEL.
004070     MOVE WRP-TOTAL-SALES TO DTL-WK2-AMOUNT.
004080     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004090*
004100     MOVE 'TOTAL COLLECTED  . . . . . . .' TO DTL-WK2-LABEL.
004110     MOVE WRP-TOTAL-COLLECTED TO DTL-WK2-AMOUNT.
004120     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004130*
004140     MOVE 'TOTAL UNCOLLECTED  . . . . . .' TO DTL-WK2-LABEL.
004150     MOVE WRP-TOTAL-UNCOLL TO DTL-WK2-AMOUNT.
004160     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004170*
004180     MOVE 'NET PROFIT . . . . . . . . . .' TO DTL-WK2-LABEL.
004190     MOVE WRP-NET-PROFIT TO DTL-WK2-AMOUNT.
004200     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004210*
004220     MOVE 'COLLECTION RATE PCT  . . . . .' TO DTL-WK2-LABEL.
004230     MOVE WRP-COLL-RATE TO DTL-WK2-AMOUNT.
004240     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004250*
004260     MOVE 'PROFIT MARGIN PCT  . . . . . .' TO DTL-WK2-LABEL.
004270     MOVE WRP-PROFIT-MARGIN TO DTL-WK2-AMOUNT.
004280     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004290*
004300     MOVE 'AVERAGE ORDER VALUE  . . . . .' TO DTL-WK2-LABEL.
004310     MOVE WRP-AVG-ORDER-VAL TO DTL-WK2-AMOUNT.
004320     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004330*
004340     MOVE 'ORDERS FULLY COLLECTED . . . .' TO DTL-WK2-LABEL.
004350     MOVE WRP-CNT-FULL TO DTL-WK2-AMOUNT.
004360     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004370*
004380     MOVE 'ORDERS PARTIALLY COLLECTED . .' TO DTL-WK2-LABEL.
004390     MOVE WRP-CNT-PART TO DTL-WK2-AMOUNT.
004400     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004410*
004420     MOVE 'ORDERS UNCOLLECTED . . . . . .' TO DTL-WK2-LABEL.
004430     MOVE WRP-CNT-NONE TO DTL-WK2-AMOUNT.
004440     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004450*
004460     MOVE 'ORDERS RETURNED  . . . . . . .' TO DTL-WK2-LABEL.
004470     MOVE WRP-CNT-RTRN TO DTL-WK2-AMOUNT.
004480     WRITE SUM-PRINT-LINE FROM DTL-WEEKLY-2 AFTER ADVANCING 1 LINES.
004490*
004500     CLOSE WRP-IN-FILE.
004510     CLOSE SUM-RPT-FILE.
004520*
004530 200-EXIT.
004540     EXIT.
004550*
004560***************************************************************
004570*  300-SORT-MATCHED-BY-PLATFORM -- FEEDS REPORT 2.             *
004580***************************************************************
004590 300-SORT-MATCHED-BY-PLATFORM.
004600*
004610     SORT SRTPLT-WORK
004620         ON ASCENDING KEY SW-PLT-PLATFORM
004630         USING MAT-IN-FILE
004640         GIVING SRTPLT-FILE.
004650*
004660 300-EXIT.
004670     EXIT.
004680*
004690***************************************************************
004700*  400-PRINT-PLATFORM-STATS -- REPORT 2.  CONTROL BREAK ON     *
004710*  PLATFORM, ONE DETAIL LINE PER PLATFORM PLUS A GRAND TOTAL.  *
004720***************************************************************
004730 400-PRINT-PLATFORM-STATS.
004740*
004750     OPEN INPUT SRTPLT-FILE.
004760     OPEN OUTPUT PLT-RPT-FILE.
004770     MOVE 'PLATFORM STATISTICS' TO HDG2-TITLE.
004780     PERFORM 415-PRINT-PLT-HEADING THRU 415-EXIT.
004790     WRITE PLT-PRINT-LINE FROM DTL-PLT-HDG AFTER ADVANCING 2 LINES.
004800*
004810     PERFORM 420-READ-SRTPLT THRU 420-EXIT.
004820     PERFORM 440-PROCESS-PLT THRU 440-EXIT
004830         UNTIL EOF-SRTPLT.
004840     IF NOT WS-FIRST-PLT
004850        PERFORM 460-WRITE-PLT-LINE THRU 460-EXIT.
004860     PERFORM 480-WRITE-GRAND-TOTAL THRU 480-EXIT.
004870     CLOSE SRTPLT-FILE.
004880     CLOSE PLT-RPT-FILE.
004890*
004900 400-EXIT.
004910     EXIT.
004920*
004930***************************************************************
004940*  415-PRINT-PLT-HEADING -- PLATFORM STATISTICS REPORT (2)     *
004950*  PAGE HEADING.  SAME LAYOUT AS 800, WRITTEN TO ITS OWN FILE.  *
004960***************************************************************
004970 415-PRINT-PLT-HEADING.
004980*
004990     ADD 1 TO WS-PAGE-NO.
005000     MOVE ZERO TO WS-LINE-CTR.
005010     MOVE WS-PAGE-NO      TO HDG1-PAGE-NO.
005020     MOVE WS-RUN-MM-X     TO HDG2-RUN-MM.
005030     MOVE WS-RUN-DD-X     TO HDG2-RUN-DD.
005040     MOVE WS-RUN-CCYY-X   TO HDG2-RUN-CCYY.
005050     WRITE PLT-PRINT-LINE FROM HDG-LINE-1 AFTER ADVANCING TOP-OF-FORM.
005060     WRITE PLT-PRINT-LINE FROM HDG-LINE-2 AFTER ADVANCING 1 LINES.
005070*
005080 415-EXIT.
005090     EXIT.
005100*
005110 420-READ-SRTPLT.
005120*
005130     READ SRTPLT-FILE
005140         AT END MOVE 'YES' TO WS-EOF-SRTPLT-SW
005150         GO TO 420-EXIT.
005160*
005170 420-EXIT.
005180     EXIT.
005190*
005200 440-PROCESS-PLT.
005210*
005220     MOVE SRTPLT-BUFFER TO MAT-RECORD.
005230     IF WS-FIRST-PLT
005240        MOVE 'NO ' TO WS-FIRST-PLT-SW
005250        PERFORM 450-START-PLT-GROUP THRU 450-EXIT
005260     ELSE
005270        IF MAT-PLATFORM NOT = PST-PLATFORM
005280           PERFORM 460-WRITE-PLT-LINE THRU 460-EXIT
005290           PERFORM 450-START-PLT-GROUP THRU 450-EXIT.
005300*
005310     ADD 1               TO PST-TOTAL-ORDERS.
005320     ADD MAT-PRICE       TO PST-TOTAL-SALES.
005330     ADD MAT-COLLECTED   TO PST-TOTAL-COLLECTED.
005340     ADD MAT-NET-PROFIT  TO PST-NET-PROFIT.
005350     PERFORM 420-READ-SRTPLT THRU 420-EXIT.
005360*
005370 440-EXIT.
005380     EXIT.
005390*
005400 450-START-PLT-GROUP.
005410*
005420     MOVE MAT-PLATFORM TO PST-PLATFORM.
005430     MOVE ZERO TO PST-TOTAL-ORDERS PST-TOTAL-SALES
005440                  PST-TOTAL-COLLECTED PST-NET-PROFIT
005450                  PST-COLL-RATE PST-PROFIT-MARGIN.
005460*
005470 450-EXIT.
005480     EXIT.
005490*
005500 460-WRITE-PLT-LINE.
005510*
005520     IF PST-TOTAL-SALES = ZERO
005530        MOVE ZERO TO PST-COLL-RATE PST-PROFIT-MARGIN
005540     ELSE
005550        COMPUTE PST-COLL-RATE ROUNDED =
005560                 (PST-TOTAL-COLLECTED / PST-TOTAL-SALES) * 100
005570        COMPUTE PST-PROFIT-MARGIN ROUNDED =
005580                 (PST-NET-PROFIT / PST-TOTAL-SALES) * 100.
005590*
005600     ADD PST-TOTAL-ORDERS     TO GT-TOTAL-ORDERS.
005610     ADD PST-TOTAL-SALES      TO GT-TOTAL-SALES.
005620     ADD PST-TOTAL-COLLECTED  TO GT-TOTAL-COLLECTED.
005630     ADD PST-NET-PROFIT       TO GT-NET-PROFIT.
005640*
005650     MOVE PST-PLATFORM        TO DTL-PLT-NAME.
005660     MOVE PST-TOTAL-ORDERS    TO DTL-PLT-ORDERS.
005670     MOVE PST-TOTAL-SALES     TO DTL-PLT-SALES.
005680     MOVE PST-TOTAL-COLLECTED TO DTL-PLT-COLLECTED.
005690     MOVE PST-NET-PROFIT      TO DTL-PLT-PROFIT.
005700     MOVE PST-COLL-RATE       TO DTL-PLT-COLL-PCT.
005710     MOVE PST-PROFIT-MARGIN   TO DTL-PLT-MARGIN.
005720     WRITE PLT-PRINT-LINE FROM DTL-PLT-LINE AFTER ADVANCING 1 LINES.
005730*
005740 460-EXIT.
005750     EXIT.
005760*
005770 480-WRITE-GRAND-TOTAL.
005780*
005790     MOVE 'GRAND TOTAL ' TO DTL-PLT-NAME.
005800     MOVE GT-TOTAL-ORDERS     TO DTL-PLT-ORDERS.
005810     MOVE GT-TOTAL-SALES      TO DTL-PLT-SALES.
005820     MOVE GT-TOTAL-COLLECTED  TO DTL-PLT-COLLECTED.
005830     MOVE GT-NET-PROFIT       TO DTL-PLT-PROFIT.
005840     IF GT-TOTAL-SALES = ZERO
005850        MOVE ZERO TO DTL-PLT-COLL-PCT DTL-PLT-MARGIN
005860     ELSE
005870        COMPUTE DTL-PLT-COLL-PCT ROUNDED =
005880                 (GT-TOTAL-COLLECTED / GT-TOTAL-SALES) * 100
005890        COMPUTE DTL-PLT-MARGIN ROUNDED =
005900                 (GT-NET-PROFIT / GT-TOTAL-SALES) * 100.
005910     WRITE PLT-PRINT-LINE FROM DTL-PLT-LINE AFTER ADVANCING 2 LINES.
005920*
005930 480-EXIT.
005940     EXIT.
005950*
005960***************************************************************
005970*  500-PRINT-ORDER-DETAIL -- REPORT 3.  ONE LINE PER MATCHED   *
005980*  ORDER, IN THE ORDER-ID SEQUENCE ORDMATCH WROTE THE FILE IN. *
005990***************************************************************
006000 500-PRINT-ORDER-DETAIL.
006010*
006020     OPEN INPUT MAT-IN-FILE.
006030     OPEN OUTPUT DET-RPT-FILE.
006040     MOVE 'ORDER DETAIL LISTING' TO HDG2-TITLE.
006050     PERFORM 830-PRINT-PAGE-HEADING-DET THRU 830-EXIT.
006060     WRITE DET-PRINT-LINE FROM DTL-ORD-HDG AFTER ADVANCING 2 LINES.
006070*
006080     PERFORM 520-READ-MATIN THRU 520-EXIT.
006090     PERFORM 540-PRINT-ORD-LINE THRU 540-EXIT
006100         UNTIL EOF-MATIN.
006110     CLOSE MAT-IN-FILE.
006120     CLOSE DET-RPT-FILE.
006130*
006140 500-EXIT.
006150     EXIT.
006160*
006170 520-READ-MATIN.
006180*
006190     READ MAT-IN-FILE
006200         AT END MOVE 'YES' TO WS-EOF-MATIN-SW
006210         GO TO 520-EXIT.
006220*
006230 520-EXIT.
006240     EXIT.
006250*
006260 540-PRINT-ORD-LINE.
006270*
006280     PERFORM 850-CHECK-PAGE-BREAK THRU 850-EXIT.
006290     MOVE MAT-ORDER-ID   TO DTL-ORD-ID.
006300     MOVE MAT-PLATFORM   TO DTL-ORD-PLATFORM.
006310     STRING MAT-ORD-DTE-MM '/' MAT-ORD-DTE-DD '/'
006320            MAT-ORD-DTE-CCYY DELIMITED BY SIZE
006330            INTO DTL-ORD-DATE.
006340     MOVE MAT-PRICE      TO DTL-ORD-PRICE.
006350     MOVE MAT-COST       TO DTL-ORD-COST.
006360     MOVE MAT-SHIPPING   TO DTL-ORD-SHIP.
006370     MOVE MAT-COMMISSION TO DTL-ORD-COMM.
006380     MOVE MAT-TAX        TO DTL-ORD-TAX.
006390     MOVE MAT-COLLECTED  TO DTL-ORD-COLLECTED.
006400     MOVE MAT-NET-PROFIT TO DTL-ORD-PROFIT.
006410     MOVE MAT-STATUS     TO DTL-ORD-STATUS.
006420     MOVE MAT-DAYS-SINCE TO DTL-ORD-AGE.
006430     WRITE DET-PRINT-LINE FROM DTL-ORD-LINE AFTER ADVANCING 1 LINES.
006440     ADD 1 TO WS-LINE-CTR.
006450     PERFORM 520-READ-MATIN THRU 520-EXIT.
006460*
006470 540-EXIT.
006480     EXIT.
006490*
006500***************************************************************
006510*  600-PRINT-AGED-REPORT -- REPORT 4.  ANY ORDER STILL SHOWING *
006520*  STATUS NONE OR PART WHOSE AGE EXCEEDS THE CONTROL-CARD      *
006530*  THRESHOLD IS AN EXCEPTION.                                  *
006540***************************************************************
006550 600-PRINT-AGED-REPORT.
006560*
006570*    AMOUNT SHOWN IS THE OUTSTANDING BALANCE (PRICE LESS
006580*    WHATEVER HAS BEEN COLLECTED TO DATE), NOT THE ORIGINAL
006590*    ORDER PRICE -- REQ 19-0447.
006600*
006610     OPEN INPUT MAT-IN-FILE.
006615     OPEN OUTPUT AGD-RPT-FILE.
006620     MOVE ZERO TO WS-AGED-CNT WS-AGED-TOT-AMT.
006630     MOVE 'AGED UNCOLLECTED ORDERS' TO HDG2-TITLE.
006640     PERFORM 875-PRINT-PAGE-HEADING-AGD THRU 875-EXIT.
006650     WRITE AGD-PRINT-LINE FROM DTL-AGED-HDG AFTER ADVANCING 2 LINES.
006660     MOVE WS-AGE-THRESHOLD-N TO DTL-AGED-THRESH.
006670     WRITE AGD-PRINT-LINE FROM DTL-AGED-SUB AFTER ADVANCING 1 LINES.
006680     WRITE AGD-PRINT-LINE FROM DTL-AGED-HDG2 AFTER ADVANCING 2 LINES.
006690*
006700     MOVE 'NO ' TO WS-EOF-MATIN-SW.
006710     PERFORM 520-READ-MATIN THRU 520-EXIT.
006720     PERFORM 640-CHECK-AGED THRU 640-EXIT
006730         UNTIL EOF-MATIN.
006740     PERFORM 660-WRITE-AGED-TRAILER THRU 660-EXIT.
006750     CLOSE MAT-IN-FILE.
006755     CLOSE AGD-RPT-FILE.
006760*
006770 600-EXIT.
006780     EXIT.
006790*
006800 640-CHECK-AGED.
006810*
006820     IF (MAT-STAT-NONE OR MAT-STAT-PART)
006830        AND MAT-DAYS-SINCE > WS-AGE-THRESHOLD-N
006840        PERFORM 540-PRINT-ORD-LINE-NR THRU 540-NR-EXIT.
006850     PERFORM 520-READ-MATIN THRU 520-EXIT.
006860*
006870 640-EXIT.
006880     EXIT.
006890*
006900 540-PRINT-ORD-LINE-NR.
006910*
006920     PERFORM 855-CHECK-PAGE-BREAK-AGED THRU 855-EXIT.
006930     MOVE MAT-ORDER-ID   TO DTL-AGED-ID.
006940     MOVE MAT-PLATFORM   TO DTL-AGED-PLATFORM.
006950     STRING MAT-ORD-DTE-MM '/' MAT-ORD-DTE-DD '/'
006960            MAT-ORD-DTE-CCYY DELIMITED BY SIZE
006970            INTO DTL-AGED-DATE.
006980     COMPUTE WS-AGED-ONE-AMT = MAT-PRICE - MAT-COLLECTED.
006990     MOVE WS-AGED-ONE-AMT TO DTL-AGED-AMOUNT.
007000     MOVE MAT-STATUS     TO DTL-AGED-STATUS.
007010     MOVE MAT-DAYS-SINCE TO DTL-AGED-DAYS.
007020     WRITE AGD-PRINT-LINE FROM DTL-AGED-LINE AFTER ADVANCING 1 LINES.
007030     ADD 1              TO WS-LINE-CTR WS-AGED-CNT.
007040     ADD WS-AGED-ONE-AMT TO WS-AGED-TOT-AMT.
007050*
007060 540-NR-EXIT.
007070     EXIT.
007080*
007090 660-WRITE-AGED-TRAILER.
007100*
007110     MOVE WS-AGED-CNT     TO DTL-AGED-CNT.
007120     MOVE WS-AGED-TOT-AMT TO DTL-AGED-TOT-AMT.
007130     WRITE AGD-PRINT-LINE FROM DTL-AGED-TRAILER AFTER ADVANCING 2 LINES.
007140*
007150 660-EXIT.
007160     EXIT.
007170*
007180 855-CHECK-PAGE-BREAK-AGED.
007190*
007200     IF WS-LINE-CTR NOT LESS THAN WS-LINES-PER-PAGE
007210        PERFORM 875-PRINT-PAGE-HEADING-AGD THRU 875-EXIT
007220        WRITE AGD-PRINT-LINE FROM DTL-AGED-HDG2 AFTER ADVANCING 2 LINES.
007230*
007240 855-EXIT.
007250     EXIT.
007260*
007270***************************************************************
007280*  800-PRINT-PAGE-HEADING -- SUMMARY REPORT (1) TWO-LINE PAGE  *
007290*  HEADING, ADVANCES TO A NEW PAGE VIA TOP-OF-FORM.  EACH OF   *
007300*  THE FOUR REPORT FILES GETS ITS OWN COPY OF THIS PARAGRAPH   *
007310*  SINCE EACH WRITES TO A DIFFERENT PRINT FILE -- REQ 21-0053. *
007320***************************************************************
007330 800-PRINT-PAGE-HEADING.
007340*
007350     ADD 1 TO WS-PAGE-NO.
007360     MOVE ZERO TO WS-LINE-CTR.
007370     MOVE WS-PAGE-NO      TO HDG1-PAGE-NO.
007380     MOVE WS-RUN-MM-X     TO HDG2-RUN-MM.
007390     MOVE WS-RUN-DD-X     TO HDG2-RUN-DD.
007400     MOVE WS-RUN-CCYY-X   TO HDG2-RUN-CCYY.
007410     WRITE SUM-PRINT-LINE FROM HDG-LINE-1 AFTER ADVANCING TOP-OF-FORM.
007420     WRITE SUM-PRINT-LINE FROM HDG-LINE-2 AFTER ADVANCING 1 LINES.
007430*
007440 800-EXIT.
007450     EXIT.
007460*
007470***************************************************************
007480*  830-PRINT-PAGE-HEADING-DET -- ORDER DETAIL REPORT (3) PAGE  *
007490*  HEADING.  SAME LAYOUT AS 800, WRITTEN TO ITS OWN FILE.      *
007500***************************************************************
007510 830-PRINT-PAGE-HEADING-DET.
007520*
007530     ADD 1 TO WS-PAGE-NO.
007540     MOVE ZERO TO WS-LINE-CTR.
007550     MOVE WS-PAGE-NO      TO HDG1-PAGE-NO.
007560     MOVE WS-RUN-MM-X     TO HDG2-RUN-MM.
007570     MOVE WS-RUN-DD-X     TO HDG2-RUN-DD.
007580     MOVE WS-RUN-CCYY-X   TO HDG2-RUN-CCYY.
007590     WRITE DET-PRINT-LINE FROM HDG-LINE-1 AFTER ADVANCING TOP-OF-FORM.
007600     WRITE DET-PRINT-LINE FROM HDG-LINE-2 AFTER ADVANCING 1 LINES.
007610*
007620 830-EXIT.
007630     EXIT.
007640*
007650***************************************************************
007660*  875-PRINT-PAGE-HEADING-AGD -- AGED REPORT (4) PAGE HEADING. *
007670*  SAME LAYOUT AS 800, WRITTEN TO ITS OWN FILE -- REQ 21-0053. *
007680***************************************************************
007690 875-PRINT-PAGE-HEADING-AGD.
007700*
007710     ADD 1 TO WS-PAGE-NO.
007720     MOVE ZERO TO WS-LINE-CTR.
007730     MOVE WS-PAGE-NO      TO HDG1-PAGE-NO.
007740     MOVE WS-RUN-MM-X     TO HDG2-RUN-MM.
007750     MOVE WS-RUN-DD-X     TO HDG2-RUN-DD.
007760     MOVE WS-RUN-CCYY-X   TO HDG2-RUN-CCYY.
007770     WRITE AGD-PRINT-LINE FROM HDG-LINE-1 AFTER ADVANCING TOP-OF-FORM.
007780     WRITE AGD-PRINT-LINE FROM HDG-LINE-2 AFTER ADVANCING 1 LINES.
007790*
007800 875-EXIT.
007810     EXIT.
007820*
007830 850-CHECK-PAGE-BREAK.
007840*
007850     IF WS-LINE-CTR NOT LESS THAN WS-LINES-PER-PAGE
007860        MOVE 'ORDER DETAIL LISTING' TO HDG2-TITLE
007870        PERFORM 830-PRINT-PAGE-HEADING-DET THRU 830-EXIT
007880        WRITE DET-PRINT-LINE FROM DTL-ORD-HDG AFTER ADVANCING 2 LINES.
007890*
007900 850-EXIT.
007910     EXIT.
