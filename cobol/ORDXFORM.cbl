000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDXFORM.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  MERCHANT SETTLEMENTS UNIT.
000500 DATE-WRITTEN.  03-11-86.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO EDIT THE WEEKLY MAIL-ORDER COMMISSION FEED:   *
001100*  ORDXFORM READS THE RAW ORDER EXTRACT, VALIDATES EACH LINE,    *
001200*  DROPS ANY LINE MISSING A REQUIRED FIELD, DROPS ANY ORDER ID   *
001300*  SEEN A SECOND TIME IN THE SAME RUN, STAMPS THE ACCEPTED       *
001400*  RECORDS WITH THE RUN WEEK AND YEAR, AND WRITES THEM TO THE    *
001500*  UNIFIED ORDER FILE PICKED UP BY ORDENRCH.  REJECTED LINES ARE *
001600*  COUNTED AND WRITTEN TO THE ORDER ERROR LOG.                   *
001700******************************************************************
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    03-11-86  RH    ORIGINAL PROGRAM.  REGIONAL MAIL-ORDER
002200*                    COMMISSION FEED, ONE PLATFORM (HOUSE CATALOG)
002300*    07-22-87  RH    ADDED DUPLICATE ORDER-ID CHECK PER AUDIT
002400*                    FINDING 87-114.
002500*    02-09-89  KLM   ADDED PLATFORM CODE FIELD -- CATALOG SALES
002600*                    NOW SPLIT ACROSS HOUSE / PARTNER CATALOGS.
002700*    11-14-91  KLM   COMMISSION AND TAX ARE NOW FORCED TO ZERO ON
002800*                    INTAKE AND LEFT FOR THE RATE ENGINE TO SET.
002900*    05-03-94  DJT   REJECT COUNTS NOW WRITTEN TO CONSOLE AT EOJ.
003000*    01-19-96  DJT   WIDENED ORD-PLATFORM FOR NEW PARTNER CODES.
003100*    08-30-99  SPR   Y2K REMEDIATION -- RUN WEEK/YEAR NOW COME IN
003200*                    ON THE PARM CARD AS A 4-DIGIT CENTURY YEAR;
003300*                    NO WINDOWING LOGIC NEEDED IN THIS PROGRAM.
003400*    04-02-03  SPR   REQ 03-0447.  ORDERS NOW ARRIVE FROM THE
003500*                    ONLINE MARKETPLACES (AMAZON, NOON, SALLA,
003600*                    ZID) IN ADDITION TO THE HOUSE CATALOG; THE
003700*                    PLATFORM CODE IS NOW THE KEY FIELD FOR RATE
003800*                    LOOKUP DOWNSTREAM IN ORDENRCH.
003900*    06-11-08  MPW   REQ 08-0212.  UNKNOWN PLATFORM CODES ARE NO
004000*                    LONGER REJECTED HERE -- THEY FLOW THROUGH TO
004100*                    THE "OTHER" RATE ROW IN ORDENRCH.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     SELECT RAW-ORDER-FILE  ASSIGN TO UT-S-RAWORD
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS WS-RAWORD-STATUS.
005600*
005700     SELECT ORD-UNI-FILE    ASSIGN TO UT-S-ORDUNI
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS WS-ORDUNI-STATUS.
006000*
006100     SELECT ORD-ERR-FILE    ASSIGN TO UT-S-ORDERR
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-ORDERR-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  RAW-ORDER-FILE
006900     RECORDING MODE IS V
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS RAW-ORDER-LINE.
007200 01  RAW-ORDER-LINE                PIC X(0100).
007300*
007400 FD  ORD-UNI-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS ORD-RECORD.
007900     COPY ORDREC.
008000*
008100 FD  ORD-ERR-FILE
008200     RECORDING MODE IS V
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS ORD-ERR-LINE.
008500 01  ORD-ERR-LINE                  PIC X(0132).
008600*
008700 WORKING-STORAGE SECTION.
008800*
008900 01  FILE-STATUS-CODES.
009000     05  WS-RAWORD-STATUS          PIC X(02) VALUE SPACES.
009100     05  WS-ORDUNI-STATUS          PIC X(02) VALUE SPACES.
009200     05  WS-ORDERR-STATUS          PIC X(02) VALUE SPACES.
009250     05  FILLER                    PIC X(02) VALUE SPACES.
009300*
009400 01  PROGRAM-INDICATOR-SWITCHES.
009500     05  WS-EOF-RAWORD-SW          PIC X(03) VALUE 'NO '.
009600         88  EOF-RAWORD                      VALUE 'YES'.
009700     05  WS-INPUT-OK-SW            PIC X(03) VALUE 'NO '.
009800         88  INPUT-OK                        VALUE 'YES'.
009900     05  WS-DUP-FOUND-SW           PIC X(03) VALUE 'NO '.
010000         88  DUP-FOUND                       VALUE 'YES'.
010050     05  FILLER                    PIC X(03) VALUE SPACES.
010100*
010200 01  WS-ACCUMULATORS.
010300     05  WS-READ-CTR               PIC 9(07) COMP VALUE ZERO.
010400     05  WS-WRTN-CTR               PIC 9(07) COMP VALUE ZERO.
010500     05  WS-REJ-MISSING-CTR        PIC 9(07) COMP VALUE ZERO.
010600     05  WS-REJ-DUP-CTR            PIC 9(07) COMP VALUE ZERO.
010650     05  FILLER                    PIC 9(07) COMP VALUE ZERO.
010700*
010800 01  WS-RUN-PARM-CARD.
010900     05  WS-PARM-WEEK-NO           PIC 9(02).
011000     05  WS-PARM-YEAR              PIC 9(04).
011050     05  FILLER                    PIC X(02) VALUE SPACES.
011100*
011200 01  WS-DUP-CHECK-TABLE.
011300     05  WS-DUP-TABLE-CTR          PIC 9(05) COMP VALUE ZERO.
011400     05  WS-DUP-ENTRY OCCURS 5000 TIMES
011500                      INDEXED BY WS-DUP-IDX.
011600         10  WS-DUP-ORDER-ID       PIC X(20).
011650         10  FILLER                PIC X(05) VALUE SPACES.
011700*
011800***************************************************************
011900*  RAW-ORDER-LINE IS A COMMA-DELIMITED EXTRACT.  FIELDS ARE:  *
012000*  ORDER-ID, PLATFORM, ORDER-DATE, PRICE, COST, SHIPPING,      *
012100*  COMMISSION, TAX.  INCOMING COMMISSION/TAX ARE READ AND      *
012200*  THEN DISCARDED -- SEE CHANGE LOG 11-14-91.                  *
012300***************************************************************
012400 01  WS-PARSED-ORDER.
012500     05  WS-P-ORDER-ID             PIC X(20).
012600     05  WS-P-PLATFORM             PIC X(10).
012700     05  WS-P-ORDER-DATE           PIC X(08).
012800     05  WS-P-ORDER-DATE-N REDEFINES WS-P-ORDER-DATE
012900                                   PIC 9(08).
013000     05  WS-P-PRICE                PIC X(15).
013100     05  WS-P-COST                 PIC X(15).
013200     05  WS-P-SHIPPING             PIC X(15).
013300     05  WS-P-COMMISSION           PIC X(15).
013400     05  WS-P-TAX                  PIC X(15).
013450     05  FILLER                    PIC X(05) VALUE SPACES.
013500*
013600 01  WS-MONEY-EDIT-AREA.
013700     05  WS-EM-INPUT               PIC X(15).
013800     05  WS-EM-SIGN                PIC X(01).
013900     05  WS-EM-WHOLE-A             PIC X(09).
014000     05  WS-EM-WHOLE-N REDEFINES WS-EM-WHOLE-A
014100                                   PIC 9(09).
014200     05  WS-EM-FRAC-A              PIC X(02).
014300     05  WS-EM-FRAC-N REDEFINES WS-EM-FRAC-A
014400                                   PIC 9(02).
014500     05  WS-EM-VALUE               PIC S9(7)V99.
014600     05  WS-EM-VALID-SW            PIC X(03).
014700         88  WS-EM-VALID                     VALUE 'YES'.
014750     05  FILLER                    PIC X(02) VALUE SPACES.
014800*
014900 01  ERROR-MESSAGE-EL              PIC X(60).
015000*
015100 01  DISPLAY-LINE.
015200     05  DISP-MESSAGE              PIC X(45).
015300     05  DISP-VALUE                PIC ZZZ,ZZ9.
015350     05  FILLER                    PIC X(02) VALUE SPACES.
015400*
015500 PROCEDURE DIVISION.
015600*
015700 000-MAINLINE SECTION.
015800*
015900     PERFORM 100-INITIALIZE THRU 100-EXIT.
016000     PERFORM 800-READ-RAWORD THRU 800-EXIT.
016100     PERFORM 200-PRSS-INPUT-RECORDS THRU 200-EXIT
016200         UNTIL EOF-RAWORD.
016300     PERFORM 900-DISPLAY-TOTALS THRU 900-EXIT.
016400     CLOSE RAW-ORDER-FILE
016500           ORD-UNI-FILE
016600           ORD-ERR-FILE.
016700     MOVE ZERO TO RETURN-CODE.
016800     GOBACK.
016900*
017000 100-INITIALIZE.
017100*
017200     OPEN INPUT  RAW-ORDER-FILE
017300          OUTPUT ORD-UNI-FILE
017400                 ORD-ERR-FILE.
017500     ACCEPT WS-RUN-PARM-CARD FROM SYSIN.
017600     IF WS-PARM-YEAR = ZERO
017700        DISPLAY 'ORDXFORM -- NO PARM CARD, DEFAULTING RUN WEEK'
017800        MOVE 1    TO WS-PARM-WEEK-NO
017900        MOVE 2026 TO WS-PARM-YEAR.
018000*
018100 100-EXIT.
018200     EXIT.
018300*
018400 200-PRSS-INPUT-RECORDS.
018500*
018600     PERFORM 220-CK-INPUT-DATA THRU 220-EXIT.
018700     IF INPUT-OK
018800        PERFORM 250-CK-DUPLICATE THRU 250-EXIT
018900        IF DUP-FOUND
019000           ADD 1 TO WS-REJ-DUP-CTR
019100        ELSE
019200           PERFORM 300-BUILD-ORD-RECORD THRU 300-EXIT
019300           PERFORM 900-WRITE-ORDUNI THRU 900-W-EXIT
019400     ELSE
019500        ADD 1 TO WS-REJ-MISSING-CTR.
019600     PERFORM 800-READ-RAWORD THRU 800-EXIT.
019700*
019800 200-EXIT.
019900     EXIT.
020000*
020100***************************************************************
020200*  220-CK-INPUT-DATA -- REQUIRED FIELDS ARE ORDER ID, ORDER    *
020300*  DATE, AND PRICE.  A NON-NUMERIC OR ABSENT NON-REQUIRED      *
020400*  FIELD DEFAULTS TO ZERO RATHER THAN REJECTING THE RECORD.    *
020500***************************************************************
020600 220-CK-INPUT-DATA.
020700*
021000     MOVE 'YES' TO WS-INPUT-OK-SW.
021100     UNSTRING RAW-ORDER-LINE DELIMITED BY ','
021200         INTO WS-P-ORDER-ID   WS-P-PLATFORM  WS-P-ORDER-DATE
021300              WS-P-PRICE      WS-P-COST      WS-P-SHIPPING
021400              WS-P-COMMISSION WS-P-TAX.
021500*
021600     IF WS-P-ORDER-ID = SPACES
021700        MOVE '** ERROR **  ORDER ID MISSING' TO ERROR-MESSAGE-EL
021800        MOVE 'NO ' TO WS-INPUT-OK-SW
021900        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
022000        GO TO 220-EXIT.
022100*
022200     IF WS-P-ORDER-DATE-N IS NOT NUMERIC
022300        OR WS-P-ORDER-DATE-N IS EQUAL TO ZERO
022400        MOVE '** ERROR **  ORDER DATE MISSING OR INVALID' TO
022500             ERROR-MESSAGE-EL
022600        MOVE 'NO ' TO WS-INPUT-OK-SW
022700        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
022800        GO TO 220-EXIT.
022900*
023000     MOVE WS-P-PRICE   TO WS-EM-INPUT.
023100     PERFORM 480-EDIT-MONEY-FIELD THRU 480-EXIT.
023200     IF WS-EM-INPUT = SPACES OR NOT WS-EM-VALID
023300        MOVE '** ERROR **  PRICE MISSING OR INVALID' TO
023400             ERROR-MESSAGE-EL
023500        MOVE 'NO ' TO WS-INPUT-OK-SW
023600        PERFORM 700-ERROR-DISPLAY THRU 700-EXIT
023700        GO TO 220-EXIT.
023800*
024000 220-EXIT.
024100     EXIT.
024200*
024300***************************************************************
024400*  250-CK-DUPLICATE -- FIRST OCCURRENCE OF AN ORDER ID WINS.   *
024500*  THE TABLE IS UNSORTED (ORDER IDS ARRIVE IN FEED ORDER) SO A *
024600*  SERIAL SEARCH IS USED, THE SAME WAY 218-SEARCH-FOR-CUST-    *
024700*  NAME LOOKS UP A CUSTOMER NAME IN THE INVOICE CONTROL BREAK  *
024800*  PROGRAM.                                                    *
024900***************************************************************
025000 250-CK-DUPLICATE.
025100*
025200     MOVE 'NO ' TO WS-DUP-FOUND-SW.
025300     IF WS-DUP-TABLE-CTR > ZERO
025400        SET WS-DUP-IDX TO 1
025500        SEARCH WS-DUP-ENTRY
025600            VARYING WS-DUP-IDX
025700            AT END
025800               NEXT SENTENCE
025900            WHEN WS-DUP-ORDER-ID (WS-DUP-IDX) EQUAL
026000                             WS-P-ORDER-ID
026100               MOVE 'YES' TO WS-DUP-FOUND-SW.
026200*
026300     IF NOT DUP-FOUND
026400        IF WS-DUP-TABLE-CTR < 5000
026500           ADD 1 TO WS-DUP-TABLE-CTR
026600           SET WS-DUP-IDX TO WS-DUP-TABLE-CTR
026700           MOVE WS-P-ORDER-ID TO WS-DUP-ORDER-ID (WS-DUP-IDX)
026800        ELSE
026900           DISPLAY 'ORDXFORM -- DUPLICATE TABLE FULL, ORDER '
027000                   WS-P-ORDER-ID ' NOT CHECKED'.
027100*
027200 250-EXIT.
027300     EXIT.
027400*
027500 300-BUILD-ORD-RECORD.
027600*
027700     MOVE SPACES         TO ORD-RECORD.
027800     MOVE WS-P-ORDER-ID  TO ORD-ORDER-ID.
027900     IF WS-P-PLATFORM = SPACES
028000        MOVE 'OTHER'     TO ORD-PLATFORM
029000     ELSE
029100        MOVE WS-P-PLATFORM TO ORD-PLATFORM.
029200     MOVE WS-P-ORDER-DATE-N TO ORD-ORDER-DATE.
029300*
029400     MOVE WS-P-PRICE     TO WS-EM-INPUT.
029500     PERFORM 480-EDIT-MONEY-FIELD THRU 480-EXIT.
029600     MOVE WS-EM-VALUE    TO ORD-PRICE.
029700*
029800     MOVE WS-P-COST      TO WS-EM-INPUT.
029900     PERFORM 480-EDIT-MONEY-FIELD THRU 480-EXIT.
030000     MOVE WS-EM-VALUE    TO ORD-COST.
030100*
030200     MOVE WS-P-SHIPPING  TO WS-EM-INPUT.
030300     PERFORM 480-EDIT-MONEY-FIELD THRU 480-EXIT.
030400     MOVE WS-EM-VALUE    TO ORD-SHIPPING.
030500*
030600*    COMMISSION AND TAX ARE ALWAYS FORCED TO ZERO ON INTAKE --
030700*    ORDENRCH COMPUTES THEM FROM THE PLATFORM RATE TABLE.
030800     MOVE ZERO           TO ORD-COMMISSION.
030900     MOVE ZERO           TO ORD-TAX.
031000*
031100     MOVE WS-PARM-WEEK-NO TO ORD-WEEK-NO.
031200     MOVE WS-PARM-YEAR    TO ORD-YEAR.
031300*
031400 300-EXIT.
031500     EXIT.
031600*
031700***************************************************************
031800*  480-EDIT-MONEY-FIELD -- SPLITS A TEXT MONEY FIELD OF THE    *
031900*  FORM  [-]NNNNNNNNN.NN  INTO WHOLE AND FRACTIONAL PARTS AND  *
032000*  COMPUTES A SIGNED S9(7)V99 VALUE.  BLANK OR NON-NUMERIC     *
032100*  INPUT COMES BACK AS ZERO WITH WS-EM-VALID-SW SET TO 'NO '.  *
032200***************************************************************
032300 480-EDIT-MONEY-FIELD.
032400*
032500     MOVE 'YES' TO WS-EM-VALID-SW.
032600     MOVE ZERO  TO WS-EM-VALUE.
032700     MOVE SPACES TO WS-EM-WHOLE-A WS-EM-FRAC-A.
032800     IF WS-EM-INPUT = SPACES
033000        MOVE 'NO ' TO WS-EM-VALID-SW
033100        GO TO 480-EXIT.
033200*
033300     MOVE 'P' TO WS-EM-SIGN.
033400     IF WS-EM-INPUT (1:1) = '-'
033500        MOVE 'N' TO WS-EM-SIGN
034100        MOVE WS-EM-INPUT (2:14) TO WS-EM-INPUT.
034200*
034300     UNSTRING WS-EM-INPUT DELIMITED BY '.'
034400         INTO WS-EM-WHOLE-A WS-EM-FRAC-A.
034500     IF WS-EM-FRAC-A = SPACES
034600        MOVE ZERO TO WS-EM-FRAC-A.
034700*
034800     IF WS-EM-WHOLE-A IS NOT NUMERIC
034900        OR WS-EM-FRAC-A IS NOT NUMERIC
035000        MOVE 'NO ' TO WS-EM-VALID-SW
035100        GO TO 480-EXIT.
035200*
035300     COMPUTE WS-EM-VALUE ROUNDED =
035400              WS-EM-WHOLE-N + (WS-EM-FRAC-N / 100).
035500     IF WS-EM-SIGN = 'N'
035600        COMPUTE WS-EM-VALUE ROUNDED = WS-EM-VALUE * -1.
035700*
035800 480-EXIT.
035900     EXIT.
036000*
036100 700-ERROR-DISPLAY.
036200*
036400     DISPLAY ERROR-MESSAGE-EL.
036500     MOVE RAW-ORDER-LINE TO ORD-ERR-LINE.
036600     WRITE ORD-ERR-LINE.
036700*
036800 700-EXIT.
036900     EXIT.
037000*
037100 800-READ-RAWORD.
037200*
037300     READ RAW-ORDER-FILE INTO RAW-ORDER-LINE
037400         AT END MOVE 'YES' TO WS-EOF-RAWORD-SW
037500         GO TO 800-EXIT.
037600     ADD 1 TO WS-READ-CTR.
037700*
037800 800-EXIT.
037900     EXIT.
038000*
038100 900-WRITE-ORDUNI.
038200*
038300     WRITE ORD-RECORD.
038400     ADD 1 TO WS-WRTN-CTR.
038500*
038600 900-W-EXIT.
038700     EXIT.
038800*
038900 900-DISPLAY-TOTALS.
039000*
039100     DISPLAY '****     ORDXFORM RUNNING     ****'.
039200     MOVE 'ORDER RECORDS READ                          ' TO
039300          DISP-MESSAGE.
039400     MOVE WS-READ-CTR TO DISP-VALUE.
039500     DISPLAY DISPLAY-LINE.
039600     MOVE 'ORDER RECORDS WRITTEN TO ORDUNI              ' TO
039700          DISP-MESSAGE.
039800     MOVE WS-WRTN-CTR TO DISP-VALUE.
039900     DISPLAY DISPLAY-LINE.
040000     MOVE 'ORDER RECORDS REJECTED -- MISSING FIELD      ' TO
040100          DISP-MESSAGE.
040200     MOVE WS-REJ-MISSING-CTR TO DISP-VALUE.
040300     DISPLAY DISPLAY-LINE.
040400     MOVE 'ORDER RECORDS REJECTED -- DUPLICATE ORDER ID ' TO
040500          DISP-MESSAGE.
040600     MOVE WS-REJ-DUP-CTR TO DISP-VALUE.
040700     DISPLAY DISPLAY-LINE.
040800     DISPLAY '****     ORDXFORM EOJ         ****'.
040900*
041000 900-EXIT.
041100     EXIT.
