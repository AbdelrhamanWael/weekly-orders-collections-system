000100***************************************************************
000200*    PLATTAB  --  MARKETPLACE PLATFORM RATE TABLE              *
000300*    FIXED REFERENCE DATA -- 5 KNOWN MARKETPLACES PLUS THE     *
000400*    "OTHER" FALL-BACK ROW USED WHEN A PLATFORM CODE ON AN     *
000500*    INCOMING ORDER IS NOT ONE WE RECOGNIZE.  LOADED AT THE    *
000600*    START OF A RUN BY 0100-LOAD-PLATFORM-TABLE -- THIS SHOP   *
000700*    DOES NOT KEEP MARKETPLACE RATES ON A DATABASE TABLE.      *
000800***************************************************************
000900 01  WS-PLATFORM-TABLE.
001000     05  WS-PLT-ENTRY OCCURS 5 TIMES
001100                      INDEXED BY WS-PLT-IDX.
001200         10  PLT-NAME              PIC X(10).
001300         10  PLT-COMM-RATE         PIC S9(1)V9(4).
001400         10  PLT-TAX-RATE          PIC S9(1)V9(4).
001500         10  PLT-SHIP-DEFAULT      PIC S9(7)V99.
001600         10  FILLER                PIC X(04).
001700 01  WS-PLT-OTHER-SUB              PIC 9(1) COMP VALUE 5.
