000100***************************************************************
000200*    MATREC  --  MATCHED ORDER RECORD                          *
000300*    ONE ROW PER ORDER, CARRYING THE ORDER'S ENRICHED CHARGES  *
000400*    TOGETHER WITH ITS AGGREGATED COLLECTIONS, DERIVED STATUS  *
000500*    AND NET PROFIT.  WRITTEN BY ORDMATCH, READ BY ORDRPTS.    *
000600***************************************************************
000700 01  MAT-RECORD.
000800     05  MAT-ORDER-ID              PIC X(20).
000900     05  MAT-PLATFORM              PIC X(10).
001000     05  MAT-ORDER-DATE            PIC 9(8).
001100     05  MAT-ORDER-DATE-BRK REDEFINES MAT-ORDER-DATE.
001200         10  MAT-ORD-DTE-CCYY      PIC 9(4).
001300         10  MAT-ORD-DTE-MM        PIC 9(2).
001400         10  MAT-ORD-DTE-DD        PIC 9(2).
001500     05  MAT-PRICE                 PIC S9(7)V99.
001600     05  MAT-COST                  PIC S9(7)V99.
001700     05  MAT-SHIPPING              PIC S9(7)V99.
001800     05  MAT-COMMISSION            PIC S9(7)V99.
001900     05  MAT-TAX                   PIC S9(7)V99.
002000     05  MAT-COLLECTED             PIC S9(7)V99.
002100     05  MAT-COLL-DATE             PIC 9(8).
002200     05  MAT-COLL-DATE-BRK REDEFINES MAT-COLL-DATE.
002300         10  MAT-COL-DTE-CCYY      PIC 9(4).
002400         10  MAT-COL-DTE-MM        PIC 9(2).
002500         10  MAT-COL-DTE-DD        PIC 9(2).
002600     05  MAT-STATUS                PIC X(4).
002700         88  MAT-STAT-FULL             VALUE 'FULL'.
002800         88  MAT-STAT-PART             VALUE 'PART'.
002900         88  MAT-STAT-NONE             VALUE 'NONE'.
003000         88  MAT-STAT-RTRN             VALUE 'RTRN'.
003100     05  MAT-NET-PROFIT            PIC S9(7)V99.
003200     05  MAT-DAYS-SINCE            PIC S9(5).
003300     05  MAT-WEEK-NO               PIC 9(2).
003400     05  MAT-YEAR                  PIC 9(4).
003500     05  FILLER                    PIC X(06).
